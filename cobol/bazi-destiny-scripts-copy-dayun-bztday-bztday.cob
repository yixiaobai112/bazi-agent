000100      ************************************************************        
000200      *                                                                   
000300      * NOMBRE DEL OBJETO: BZTDAY                                         
000400      *                                                                   
000500      * DESCRIPCION: REGISTRO DE SALIDA DE LOS CICLOS DECENALES DE        
000600      *              FORTUNA (DAYUN) - DIEZ REGISTROS POR SUJETO,         
000700      *              POR CADA ETAPA DE DIEZ ANIOS.                        
000800      *                                                                   
000900      * __________________________________________________________        
001000      *                                                                   
001100      *           LONGITUD : 050 POSICIONES.                              
001200      *           PREFIJO  : DAY.                                         
001300      *                                                                   
001400      ************************************************************        
001500      *  HISTORIA DE CAMBIOS                                              
001600      *  2026-01-12  RMV  BZ-0001  VERSION INICIAL DEL LAYOUT.            
001700      ************************************************************        
001800                                                                          
001900       01  BZTDAY.                                                        
002000           05  DAY-SUJ-ID              PIC X(06).                         
002100           05  DAY-ETAPA               PIC 9(02).                         
002200           05  DAY-CICLO-TALLO         PIC 9(02).                         
002300           05  DAY-CICLO-RAMA          PIC 9(02).                         
002400           05  DAY-EDAD-INICIO         PIC 9(03).                         
002500           05  DAY-EDAD-FIN            PIC 9(03).                         
002600           05  DAY-ANIO-INICIO         PIC 9(04).                         
002700           05  DAY-ANIO-FIN            PIC 9(04).                         
002800           05  DAY-DIRECCION           PIC X(01).                         
002900           05  DAY-EVALUACION          PIC X(01).                         
003000           05  FILLER                  PIC X(22).                         
