000100      ************************************************************        
000200      *                                                                   
000300      * NOMBRE DEL OBJETO: BZTANL                                         
000400      *                                                                   
000500      * DESCRIPCION: REGISTRO DE SALIDA DEL ANALISIS DE WUXING,           
000600      *              GEJU Y SHISHEN - CENSO DE ELEMENTOS, FUERZA D        
000700      *              TALLO DEL DIA, ELEMENTOS FAVORABLES/ADVERSOS,        
000800      *              PATRON, CONTEOS DE LOS DIEZ DIOSES Y NIVELES         
000900      *              RIQUEZA/MATRIMONIO. UN REGISTRO POR SUJETO.          
001000      *                                                                   
001100      * __________________________________________________________        
001200      *                                                                   
001300      *           LONGITUD : 120 POSICIONES.                              
001400      *           PREFIJO  : ANL.                                         
001500      *                                                                   
001600      ************************************************************        
001700      *  HISTORIA DE CAMBIOS                                              
001800      *  2026-01-12  RMV  BZ-0001  VERSION INICIAL DEL LAYOUT.            
001900      *  2026-02-03  RMV  BZ-0014  SE AGREGAN NIVELES DE RIQUEZA Y        
002000      *                   MATRIMONIO AL FINAL DEL REGISTRO.               
002100      ************************************************************        
002200                                                                          
002300       01  BZTANL.                                                        
002400           05  ANL-SUJ-ID              PIC X(06).                         
002500           05  ANL-ELEM-CONTEO         OCCURS 5 TIMES                     
002600                                        PIC S9(3)V9(1).                   
002700           05  ANL-ELEM-PORCENT        OCCURS 5 TIMES                     
002800                                        PIC 9(3)V9(2).                    
002900           05  ANL-ELEM-FUERTE         PIC 9(02).                         
003000           05  ANL-ELEM-DEBIL          PIC 9(02).                         
003100           05  ANL-ELEM-FALTA          PIC X(05).                         
003200           05  ANL-FUERZA-VALOR        PIC 9(03).                         
003300           05  ANL-FUERZA-NIVEL        PIC 9(01).                         
003400           05  ANL-FUERZA-ESTADO       PIC X(01).                         
003500           05  ANL-YONGSHEN            OCCURS 2 TIMES                     
003600                                        PIC 9(02).                        
003700           05  ANL-XISHEN              PIC 9(02).                         
003800           05  ANL-JISHEN              OCCURS 2 TIMES                     
003900                                        PIC 9(02).                        
004000           05  ANL-GEJU-COD            PIC 9(02).                         
004100           05  ANL-DIOSDIEZ-CONTEO     OCCURS 10 TIMES                    
004200                                        PIC 9(02)V9(1).                   
004300           05  ANL-COMBO-BANDERA       PIC X(02).                         
004400           05  ANL-RIQUEZA-NIVEL       PIC 9(01).                         
004500           05  ANL-MATRIM-NIVEL        PIC 9(01).                         
004600           05  FILLER                  PIC X(09).                         
