000100      ************************************************************        
000200      *                                                                   
000300      * NOMBRE DEL OBJETO: BZTSHS                                         
000400      *                                                                   
000500      * DESCRIPCION: REGISTRO DE SALIDA DE LAS ESTRELLAS SIMBOLICA        
000600      *              (SHENSHA) - CERO O MAS REGISTROS POR SUJETO,         
000700      *              UNO POR CADA ESTRELLA DETECTADA EN LA CARTA.         
000800      *                                                                   
000900      * __________________________________________________________        
001000      *                                                                   
001100      *           LONGITUD : 040 POSICIONES.                              
001200      *           PREFIJO  : SHS.                                         
001300      *                                                                   
001400      ************************************************************        
001500      *  HISTORIA DE CAMBIOS                                              
001600      *  2026-01-12  RMV  BZ-0001  VERSION INICIAL DEL LAYOUT.            
001700      ************************************************************        
001800                                                                          
001900       01  BZTSHS.                                                        
002000           05  SHS-SUJ-ID              PIC X(06).                         
002100           05  SHS-ESTRELLA-COD        PIC 9(02).                         
002200           05  SHS-ESTRELLA-TIPO       PIC X(01).                         
002300           05  SHS-POSICION            PIC 9(01).                         
002400           05  SHS-RAMA                PIC 9(02).                         
002500           05  FILLER                  PIC X(28).                         
