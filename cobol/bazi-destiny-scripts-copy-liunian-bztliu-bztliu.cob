000100      ************************************************************        
000200      *                                                                   
000300      * NOMBRE DEL OBJETO: BZTLIU                                         
000400      *                                                                   
000500      * DESCRIPCION: REGISTRO DE SALIDA DE LA FORTUNA ANUAL (LIUNI        
000600      *              DIEZ REGISTROS POR SUJETO, UNO POR CADA ANIO         
000700      *              PARTIR DEL ANIO DE NACIMIENTO.                       
000800      *                                                                   
000900      * __________________________________________________________        
001000      *                                                                   
001100      *           LONGITUD : 060 POSICIONES.                              
001200      *           PREFIJO  : LIU.                                         
001300      *                                                                   
001400      ************************************************************        
001500      *  HISTORIA DE CAMBIOS                                              
001600      *  2026-01-12  RMV  BZ-0001  VERSION INICIAL DEL LAYOUT.            
001700      ************************************************************        
001800                                                                          
001900       01  BZTLIU.                                                        
002000           05  LIU-SUJ-ID              PIC X(06).                         
002100           05  LIU-ANIO                PIC 9(04).                         
002200           05  LIU-TALLO               PIC 9(02).                         
002300           05  LIU-RAMA                PIC 9(02).                         
002400           05  LIU-GRADO-FAVOR         PIC 9(01).                         
002500           05  LIU-GRADO-ADVERSO       PIC 9(01).                         
002600           05  LIU-CHOQUE-BANDERA      PIC X(04).                         
002700           05  LIU-PUNTAJE-TOTAL       PIC 9(01)V9(1).                    
002800           05  LIU-VEREDICTO           PIC X(01).                         
002900           05  FILLER                  PIC X(37).                         
