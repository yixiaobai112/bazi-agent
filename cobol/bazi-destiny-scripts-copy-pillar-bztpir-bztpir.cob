000100      ************************************************************        
000200      *                                                                   
000300      * NOMBRE DEL OBJETO: BZTPIR                                         
000400      *                                                                   
000500      * DESCRIPCION: REGISTRO DE SALIDA DE PILARES - LOS CUATRO           
000600      *              PILARES SEXAGENARIOS (ANIO, MES, DIA, HORA) M        
000700      *              ZODIACO, CONSTELACION, ESTACION Y TERMINO SOL        
000800      *              UN REGISTRO POR SUJETO.                              
000900      *                                                                   
001000      * __________________________________________________________        
001100      *                                                                   
001200      *           LONGITUD : 080 POSICIONES.                              
001300      *           PREFIJO  : PIR.                                         
001400      *                                                                   
001500      ************************************************************        
001600      *  HISTORIA DE CAMBIOS                                              
001700      *  2026-01-12  RMV  BZ-0001  VERSION INICIAL DEL LAYOUT.            
001800      ************************************************************        
001900                                                                          
002000       01  BZTPIR.                                                        
002100           05  PIR-SUJ-ID              PIC X(06).                         
002200           05  PIR-ANIO-TALLO          PIC 9(02).                         
002300           05  PIR-ANIO-RAMA           PIC 9(02).                         
002400           05  PIR-MES-TALLO           PIC 9(02).                         
002500           05  PIR-MES-RAMA            PIC 9(02).                         
002600           05  PIR-DIA-TALLO           PIC 9(02).                         
002700           05  PIR-DIA-RAMA            PIC 9(02).                         
002800           05  PIR-HORA-TALLO          PIC 9(02).                         
002900           05  PIR-HORA-RAMA           PIC 9(02).                         
003000           05  PIR-ZODIACO             PIC 9(02).                         
003100           05  PIR-CONSTELACION        PIC 9(02).                         
003200           05  PIR-ESTACION            PIC 9(01).                         
003300           05  PIR-TERMINO-SOLAR       PIC 9(02).                         
003400           05  FILLER                  PIC X(51).                         
