000100      ************************************************************        
000200      * TABLAS FIJAS DE REGLAS DEL MOTOR DE BAZI (DESTINO).               
000300      * CARGADAS POR REDEFINES SOBRE LITERALES - NO SE LEEN DE            
000400      * ARCHIVO, SON CONSTANTES DEL NEGOCIO CONGELADAS AQUI.              
000500      ************************************************************        
000600      *  HISTORIA DE CAMBIOS                                              
000700      *  2026-01-12  RMV  BZ-0001  VERSION INICIAL DE LAS TABLAS.         
000800      *  2026-01-20  RMV  BZ-0006  SE AGREGAN TABLAS DE SHENSHA Y         
000900      *                   DE PERSONALIDAD/CARRERA.                        
001000      *  2026-02-10  RMV  BZ-0019  SE AGREGA TABLA DE DIAS                
001100      *                   ACUMULADOS PARA LA CUENTA JULIANA.              
001200      ************************************************************        
001300                                                                          
001400      ************************************************************        
001500      *  NOMBRES PARA IMPRESION (TALLO, RAMA, ELEMENTO, DIOSES)           
001600      ************************************************************        
001700       01  BZ-STEM-NAMES.                                                 
001800           05  FILLER  PIC X(05)  VALUE 'JIA  '.                          
001900           05  FILLER  PIC X(05)  VALUE 'YI   '.                          
002000           05  FILLER  PIC X(05)  VALUE 'BING '.                          
002100           05  FILLER  PIC X(05)  VALUE 'DING '.                          
002200           05  FILLER  PIC X(05)  VALUE 'WU   '.                          
002300           05  FILLER  PIC X(05)  VALUE 'JI   '.                          
002400           05  FILLER  PIC X(05)  VALUE 'GENG '.                          
002500           05  FILLER  PIC X(05)  VALUE 'XIN  '.                          
002600           05  FILLER  PIC X(05)  VALUE 'REN  '.                          
002700           05  FILLER  PIC X(05)  VALUE 'GUI  '.                          
002800       01  BZ-STEM-NAME-TBL REDEFINES BZ-STEM-NAMES.                      
002900           05  BZ-STEM-NM  OCCURS 10 TIMES PIC X(05).                     
003000                                                                          
003100       01  BZ-BRANCH-NAMES.                                               
003200           05  FILLER  PIC X(05)  VALUE 'ZI   '.                          
003300           05  FILLER  PIC X(05)  VALUE 'CHOU '.                          
003400           05  FILLER  PIC X(05)  VALUE 'YIN  '.                          
003500           05  FILLER  PIC X(05)  VALUE 'MAO  '.                          
003600           05  FILLER  PIC X(05)  VALUE 'CHEN '.                          
003700           05  FILLER  PIC X(05)  VALUE 'SI   '.                          
003800           05  FILLER  PIC X(05)  VALUE 'WU   '.                          
003900           05  FILLER  PIC X(05)  VALUE 'WEI  '.                          
004000           05  FILLER  PIC X(05)  VALUE 'SHEN '.                          
004100           05  FILLER  PIC X(05)  VALUE 'YOU  '.                          
004200           05  FILLER  PIC X(05)  VALUE 'XU   '.                          
004300           05  FILLER  PIC X(05)  VALUE 'HAI  '.                          
004400       01  BZ-BRANCH-NAME-TBL REDEFINES BZ-BRANCH-NAMES.                  
004500           05  BZ-BRANCH-NM  OCCURS 12 TIMES PIC X(05).                   
004600                                                                          
004700       01  BZ-ELEM-NAMES.                                                 
004800           05  FILLER  PIC X(05)  VALUE 'WOOD '.                          
004900           05  FILLER  PIC X(05)  VALUE 'FIRE '.                          
005000           05  FILLER  PIC X(05)  VALUE 'EARTH'.                          
005100           05  FILLER  PIC X(05)  VALUE 'METAL'.                          
005200           05  FILLER  PIC X(05)  VALUE 'WATER'.                          
005300       01  BZ-ELEM-NAME-TBL REDEFINES BZ-ELEM-NAMES.                      
005400           05  BZ-ELEM-NM  OCCURS 5 TIMES PIC X(05).                      
005500                                                                          
005600       01  BZ-ZODIAC-NAMES.                                               
005700           05  FILLER  PIC X(07)  VALUE 'RAT    '.                        
005800           05  FILLER  PIC X(07)  VALUE 'OX     '.                        
005900           05  FILLER  PIC X(07)  VALUE 'TIGER  '.                        
006000           05  FILLER  PIC X(07)  VALUE 'RABBIT '.                        
006100           05  FILLER  PIC X(07)  VALUE 'DRAGON '.                        
006200           05  FILLER  PIC X(07)  VALUE 'SNAKE  '.                        
006300           05  FILLER  PIC X(07)  VALUE 'HORSE  '.                        
006400           05  FILLER  PIC X(07)  VALUE 'GOAT   '.                        
006500           05  FILLER  PIC X(07)  VALUE 'MONKEY '.                        
006600           05  FILLER  PIC X(07)  VALUE 'ROOSTER'.                        
006700           05  FILLER  PIC X(07)  VALUE 'DOG    '.                        
006800           05  FILLER  PIC X(07)  VALUE 'PIG    '.                        
006900       01  BZ-ZODIAC-NAME-TBL REDEFINES BZ-ZODIAC-NAMES.                  
007000           05  BZ-ZODIAC-NM  OCCURS 12 TIMES PIC X(07).                   
007100                                                                          
007200       01  BZ-TENGOD-NAMES.                                               
007300           05  FILLER  PIC X(11)  VALUE 'BI-JIAN    '.                    
007400           05  FILLER  PIC X(11)  VALUE 'JIE-CAI    '.                    
007500           05  FILLER  PIC X(11)  VALUE 'SHI-SHEN   '.                    
007600           05  FILLER  PIC X(11)  VALUE 'SHANG-GUAN '.                    
007700           05  FILLER  PIC X(11)  VALUE 'PIAN-CAI   '.                    
007800           05  FILLER  PIC X(11)  VALUE 'ZHENG-CAI  '.                    
007900           05  FILLER  PIC X(11)  VALUE 'QI-SHA     '.                    
008000           05  FILLER  PIC X(11)  VALUE 'ZHENG-GUAN '.                    
008100           05  FILLER  PIC X(11)  VALUE 'PIAN-YIN   '.                    
008200           05  FILLER  PIC X(11)  VALUE 'ZHENG-YIN  '.                    
008300       01  BZ-TENGOD-NAME-TBL REDEFINES BZ-TENGOD-NAMES.                  
008400           05  BZ-TENGOD-NM  OCCURS 10 TIMES PIC X(11).                   
008500                                                                          
008600       01  BZ-JIEQI-NAMES.                                                
008700           05  FILLER  PIC X(10)  VALUE 'XIAOHAN   '.                     
008800           05  FILLER  PIC X(10)  VALUE 'LICHUN    '.                     
008900           05  FILLER  PIC X(10)  VALUE 'JINGZHE   '.                     
009000           05  FILLER  PIC X(10)  VALUE 'CHUNFEN   '.                     
009100           05  FILLER  PIC X(10)  VALUE 'LIXIA     '.                     
009200           05  FILLER  PIC X(10)  VALUE 'MANGZHONG '.                     
009300           05  FILLER  PIC X(10)  VALUE 'XIAOSHU   '.                     
009400           05  FILLER  PIC X(10)  VALUE 'LIQIU     '.                     
009500           05  FILLER  PIC X(10)  VALUE 'BAILU     '.                     
009600           05  FILLER  PIC X(10)  VALUE 'HANLU     '.                     
009700           05  FILLER  PIC X(10)  VALUE 'LIDONG    '.                     
009800           05  FILLER  PIC X(10)  VALUE 'DAXUE     '.                     
009900       01  BZ-JIEQI-NAME-TBL REDEFINES BZ-JIEQI-NAMES.                    
010000           05  BZ-JIEQI-NM  OCCURS 12 TIMES PIC X(10).                    
010100                                                                          
010200      ************************************************************        
010300      *  TABLA TALLO->ELEMENTO Y RAMA->ELEMENTO (1=MADERA..5=AGUA)        
010400      ************************************************************        
010500       01  BZ-STEM-ELEM-VALUES    PIC X(10) VALUE '1122334455'.           
010600       01  BZ-STEM-ELEM-TBL REDEFINES BZ-STEM-ELEM-VALUES.                
010700           05  BZ-STEM-ELEM  OCCURS 10 TIMES PIC 9(01).                   
010800                                                                          
010900       01  BZ-BRANCH-ELEM-VALUES  PIC X(12) VALUE '531132234435'.         
011000       01  BZ-BRANCH-ELEM-TBL REDEFINES BZ-BRANCH-ELEM-VALUES.            
011100           05  BZ-BRANCH-ELEM  OCCURS 12 TIMES PIC 9(01).                 
011200                                                                          
011300      ************************************************************        
011400      *  CICLOS DE PRODUCCION Y DE CONTROL DE LOS CINCO ELEMENTOS,        
011500      *  Y SUS INVERSOS (QUIEN PRODUCE / QUIEN CONTROLA A X)              
011600      ************************************************************        
011700       01  BZ-PROD-VALUES          PIC X(05) VALUE '23451'.               
011800       01  BZ-PROD-TBL REDEFINES BZ-PROD-VALUES.                          
011900           05  BZ-PROD  OCCURS 5 TIMES PIC 9(01).                         
012000                                                                          
012100       01  BZ-CTRL-VALUES          PIC X(05) VALUE '34512'.               
012200       01  BZ-CTRL-TBL REDEFINES BZ-CTRL-VALUES.                          
012300           05  BZ-CTRL  OCCURS 5 TIMES PIC 9(01).                         
012400                                                                          
012500       01  BZ-IPROD-VALUES         PIC X(05) VALUE '51234'.               
012600       01  BZ-IPROD-TBL REDEFINES BZ-IPROD-VALUES.                        
012700           05  BZ-IPROD  OCCURS 5 TIMES PIC 9(01).                        
012800                                                                          
012900       01  BZ-ICTRL-VALUES         PIC X(05) VALUE '45123'.               
013000       01  BZ-ICTRL-TBL REDEFINES BZ-ICTRL-VALUES.                        
013100           05  BZ-ICTRL  OCCURS 5 TIMES PIC 9(01).                        
013200                                                                          
013300      ************************************************************        
013400      *  TALLOS OCULTOS POR RAMA (HASTA 3, 99=NO HAY) Y CUENTA            
013500      ************************************************************        
013600       01  BZ-HIDSTEM-CNT-VALUES  PIC X(12) VALUE '133133233132'.         
013700       01  BZ-HIDSTEM-CNT-TBL REDEFINES BZ-HIDSTEM-CNT-VALUES.            
013800           05  BZ-HIDSTEM-CNT  OCCURS 12 TIMES PIC 9(01).                 
013900                                                                          
014000       01  BZ-HIDSTEM-VALUES.                                             
014100           05  FILLER  PIC X(48) VALUE                                    
014200               '099999050907000204019999040109020406030599050301'.        
014300           05  FILLER  PIC X(24) VALUE '060804079999040703080099'.        
014400       01  BZ-HIDSTEM-TBL REDEFINES BZ-HIDSTEM-VALUES.                    
014500           05  BZ-HIDSTEM-BRANCH OCCURS 12 TIMES.                         
014600               10  BZ-HIDSTEM-SLOT OCCURS 3 TIMES PIC 9(02).              
014700                                                                          
014800      ************************************************************        
014900      *  GRUPO DE TRES ARMONIAS (1-4) POR INDICE DE RAMA/ZODIACO          
015000      *  GRUPO DE ESTACION (PRIMAVERA..INVIERNO = 1-4) POR RAMA           
015100      ************************************************************        
015200       01  BZ-TRIHARM-GRP-VALUES  PIC X(12) VALUE '123412341234'.         
015300       01  BZ-TRIHARM-GRP-TBL REDEFINES BZ-TRIHARM-GRP-VALUES.            
015400           05  BZ-TRIHARM-GRP  OCCURS 12 TIMES PIC 9(01).                 
015500                                                                          
015600       01  BZ-SEASON-GRP-VALUES   PIC X(12) VALUE '441112223334'.         
015700       01  BZ-SEASON-GRP-TBL REDEFINES BZ-SEASON-GRP-VALUES.              
015800           05  BZ-SEASON-GRP  OCCURS 12 TIMES PIC 9(01).                  
015900                                                                          
016000      ************************************************************        
016100      *  PAREJAS DE SEIS-ARMONIA, CHOQUE Y DANO POR INDICE DE RAMA        
016200      ************************************************************        
016300       01  BZ-SIXHARM-VALUES   PIC X(24) VALUE                            
016400           '010011100908070605040302'.                                    
016500       01  BZ-SIXHARM-TBL REDEFINES BZ-SIXHARM-VALUES.                    
016600           05  BZ-SIXHARM  OCCURS 12 TIMES PIC 9(02).                     
016700                                                                          
016800       01  BZ-CLASH-VALUES     PIC X(24) VALUE                            
016900           '060708091011000102030405'.                                    
017000       01  BZ-CLASH-TBL REDEFINES BZ-CLASH-VALUES.                        
017100           05  BZ-CLASH  OCCURS 12 TIMES PIC 9(02).                       
017200                                                                          
017300       01  BZ-HARM-VALUES      PIC X(24) VALUE                            
017400           '070605040302010011100908'.                                    
017500       01  BZ-HARM-TBL REDEFINES BZ-HARM-VALUES.                          
017600           05  BZ-HARM  OCCURS 12 TIMES PIC 9(02).                        
017700                                                                          
017800      ************************************************************        
017900      *  ESTRELLAS SIMBOLICAS (SHENSHA) - RAMA OBJETIVO POR GRUPO         
018000      *  POR TALLO DEL DIA                                                
018100      ************************************************************        
018200       01  BZ-ROBBERY-VALUES   PIC X(08) VALUE '05021108'.                
018300       01  BZ-ROBBERY-TBL REDEFINES BZ-ROBBERY-VALUES.                    
018400           05  BZ-ROBBERY  OCCURS 4 TIMES PIC 9(02).                      
018500                                                                          
018600       01  BZ-DISASTER-VALUES  PIC X(08) VALUE '06030009'.                
018700       01  BZ-DISASTER-TBL REDEFINES BZ-DISASTER-VALUES.                  
018800           05  BZ-DISASTER  OCCURS 4 TIMES PIC 9(02).                     
018900                                                                          
019000       01  BZ-PEACH-VALUES     PIC X(08) VALUE '09060300'.                
019100       01  BZ-PEACH-TBL REDEFINES BZ-PEACH-VALUES.                        
019200           05  BZ-PEACH  OCCURS 4 TIMES PIC 9(02).                        
019300                                                                          
019400       01  BZ-LONELY-VALUES    PIC X(08) VALUE '05081102'.                
019500       01  BZ-LONELY-TBL REDEFINES BZ-LONELY-VALUES.                      
019600           05  BZ-LONELY  OCCURS 4 TIMES PIC 9(02).                       
019700                                                                          
019800       01  BZ-WIDOW-VALUES     PIC X(08) VALUE '01040710'.                
019900       01  BZ-WIDOW-TBL REDEFINES BZ-WIDOW-VALUES.                        
020000           05  BZ-WIDOW  OCCURS 4 TIMES PIC 9(02).                        
020100                                                                          
020200       01  BZ-YANGBLADE-VALUES PIC X(20) VALUE                            
020300           '03020605060509080011'.                                        
020400       01  BZ-YANGBLADE-TBL REDEFINES BZ-YANGBLADE-VALUES.                
020500           05  BZ-YANGBLADE  OCCURS 10 TIMES PIC 9(02).                   
020600                                                                          
020700       01  BZ-NOBLE-A-VALUES   PIC X(20) VALUE                            
020800           '01001111010006060505'.                                        
020900       01  BZ-NOBLE-A-TBL REDEFINES BZ-NOBLE-A-VALUES.                    
021000           05  BZ-NOBLE-A  OCCURS 10 TIMES PIC 9(02).                     
021100                                                                          
021200       01  BZ-NOBLE-B-VALUES   PIC X(20) VALUE                            
021300           '07080909070802020303'.                                        
021400       01  BZ-NOBLE-B-TBL REDEFINES BZ-NOBLE-B-VALUES.                    
021500           05  BZ-NOBLE-B  OCCURS 10 TIMES PIC 9(02).                     
021600                                                                          
021700       01  BZ-LITERARY-VALUES  PIC X(20) VALUE                            
021800           '05060809080911000203'.                                        
021900       01  BZ-LITERARY-TBL REDEFINES BZ-LITERARY-VALUES.                  
022000           05  BZ-LITERARY  OCCURS 10 TIMES PIC 9(02).                    
022100                                                                          
022200      ************************************************************        
022300      *  DIA DEL MES (APROX) DEL TERMINO SOLAR MAYOR "JIE" QUE CAE        
022400      *  DENTRO DE CADA MES CALENDARIO 1-12, HORA FIJA 12:00              
022500      ************************************************************        
022600       01  BZ-JIEDAY-VALUES    PIC X(24) VALUE                            
022700           '060406050606070808080707'.                                    
022800       01  BZ-JIEDAY-TBL REDEFINES BZ-JIEDAY-VALUES.                      
022900           05  BZ-JIEDAY  OCCURS 12 TIMES PIC 9(02).                      
023000                                                                          
023100      ************************************************************        
023200      *  TABLA DE PERSONALIDAD: REGLA POR DIMENSION (FAMILIA DE           
023300      *  DIEZ-DIOSES Y PUNTAJE). FAMILIAS: 1=CUERPO-FUERTE                
023400      *  2=CUERPO-DEBIL 3=OFICIALES 4=PARES 5=PRODUCTO 6=SELLOS           
023500      *  7=RIQUEZA.                                                       
023600      ************************************************************        
023700       01  BZ-DIM-NAMES.                                                  
023800           05  FILLER  PIC X(20)  VALUE 'EXTRAVERSION        '.           
023900           05  FILLER  PIC X(20)  VALUE 'CONSCIENTIOUSNESS   '.           
024000           05  FILLER  PIC X(20)  VALUE 'EMOTIONAL-STABILITY '.           
024100           05  FILLER  PIC X(20)  VALUE 'OPENNESS            '.           
024200           05  FILLER  PIC X(20)  VALUE 'AGREEABLENESS       '.           
024300           05  FILLER  PIC X(20)  VALUE 'EXECUTION           '.           
024400           05  FILLER  PIC X(20)  VALUE 'LEADERSHIP          '.           
024500           05  FILLER  PIC X(20)  VALUE 'CREATIVITY          '.           
024600           05  FILLER  PIC X(20)  VALUE 'SOCIAL-SKILL        '.           
024700           05  FILLER  PIC X(20)  VALUE 'LEARNING            '.           
024800       01  BZ-DIM-NAME-TBL REDEFINES BZ-DIM-NAMES.                        
024900           05  BZ-DIM-NM  OCCURS 10 TIMES PIC X(20).                      
025000                                                                          
025100       01  BZ-DIM-FAMILY-VALUES  PIC X(10) VALUE '1325613576'.            
025200       01  BZ-DIM-FAMILY-TBL REDEFINES BZ-DIM-FAMILY-VALUES.              
025300           05  BZ-DIM-FAMILY  OCCURS 10 TIMES PIC 9(01).                  
025400                                                                          
025500       01  BZ-DIM-SCORE-VALUES   PIC X(30) VALUE                          
025600           '075080040080075070075085070080'.                              
025700       01  BZ-DIM-SCORE-TBL REDEFINES BZ-DIM-SCORE-VALUES.                
025800           05  BZ-DIM-SCORE  OCCURS 10 TIMES PIC 9(02)V9(1).              
025900                                                                          
026000      ************************************************************        
026100      *  TABLA DE CAMPOS DE CARRERA SUGERIDOS POR CODIGO DE PATRON        
026200      *  (GEJU-CODE 01-09 SE CORRESPONDE 1 A 1 CON EL CODIGO DE           
026300      *  CAMPO 1-9); CODIGO 10 ES CAMPO ADICIONAL DE ENSENANZA            
026400      ************************************************************        
026500       01  BZ-CAREER-NAMES.                                               
026600           05  FILLER  PIC X(20)  VALUE 'CIVIL-SERVICE       '.           
026700           05  FILLER  PIC X(20)  VALUE 'MILITARY-POLICE     '.           
026800           05  FILLER  PIC X(20)  VALUE 'FINANCE-ACCOUNTING  '.           
026900           05  FILLER  PIC X(20)  VALUE 'COMMERCE-TRADE      '.           
027000           05  FILLER  PIC X(20)  VALUE 'EDUCATION-RESEARCH  '.           
027100           05  FILLER  PIC X(20)  VALUE 'PLANNING-ANALYSIS   '.           
027200           05  FILLER  PIC X(20)  VALUE 'ARTS-CUISINE        '.           
027300           05  FILLER  PIC X(20)  VALUE 'TECHNOLOGY-ARTS     '.           
027400           05  FILLER  PIC X(20)  VALUE 'GENERAL             '.           
027500           05  FILLER  PIC X(20)  VALUE 'EDUCATION-TRAINING  '.           
027600       01  BZ-CAREER-NAME-TBL REDEFINES BZ-CAREER-NAMES.                  
027700           05  BZ-CAREER-NM  OCCURS 10 TIMES PIC X(20).                   
027800                                                                          
027900      ************************************************************        
028000      *  DIAS ACUMULADOS ANTES DE CADA MES (ANIO NO BISIESTO) PARA        
028100      *  EL CALCULO DE CUENTA-DE-DIAS JULIANA DESDE 1900-01-01            
028200      ************************************************************        
028300       01  BZ-CUMDAYS-VALUES   PIC X(36) VALUE                            
028400           '000031059090120151181212243273304334'.                        
028500       01  BZ-CUMDAYS-TBL REDEFINES BZ-CUMDAYS-VALUES.                    
028600           05  BZ-CUMDAYS  OCCURS 12 TIMES PIC 9(03).                     
