000100      ************************************************************        
000200      *                                                                   
000300      * NOMBRE DEL OBJETO: BZTSUJ                                         
000400      *                                                                   
000500      * DESCRIPCION: REGISTRO DE ENTRADA DEL LOTE DE DESTINO -            
000600      *              UN SUJETO (PERSONA) POR REGISTRO, CON FECHA Y        
000700      *              HORA DE NACIMIENTO Y CORRECCION OPCIONAL DE          
000800      *              HORA SOLAR VERDADERA.                                
000900      *                                                                   
001000      * __________________________________________________________        
001100      *                                                                   
001200      *           LONGITUD : 060 POSICIONES.                              
001300      *           PREFIJO  : SUJ.                                         
001400      *                                                                   
001500      ************************************************************        
001600      *  HISTORIA DE CAMBIOS                                              
001700      *  2026-01-12  RMV  BZ-0001  VERSION INICIAL DEL LAYOUT.            
001800      ************************************************************        
001900                                                                          
002000       01  BZTSUJ.                                                        
002100           05  SUJ-ID                  PIC X(06).                         
002200           05  SUJ-NOMBRE              PIC X(20).                         
002300           05  SUJ-SEXO                PIC X(01).                         
002400           05  SUJ-ANIO-NACIM          PIC 9(04).                         
002500           05  SUJ-MES-NACIM           PIC 9(02).                         
002600           05  SUJ-DIA-NACIM           PIC 9(02).                         
002700           05  SUJ-HORA-NACIM          PIC 9(02).                         
002800           05  SUJ-MINUTO-NACIM        PIC 9(02).                         
002900           05  SUJ-IND-HORASOLAR       PIC X(01).                         
003000           05  SUJ-LONGITUD            PIC S9(3)V9(2)                     
003100                                        SIGN IS LEADING SEPARATE.         
003200           05  FILLER                  PIC X(14).                         
