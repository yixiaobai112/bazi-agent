000100      ************************************************************        
000200      * NOMBRE DEL PROGRAMA: BZBATCH                                      
000300      *                                                                   
000400      * DESCRIPCION: MOTOR DE LOTE DE ANALISIS DE DESTINO (BAZI) -        
000500      *              LEE EL ARCHIVO DE SUJETOS, DERIVA LOS CUATRO         
000600      *              PILARES SEXAGENARIOS, CORRE LOS DOCE ANALISIS        
000700      *              DE REGLAS (WUXING, SHISHEN, GEJU,                    
000800      *              PERSONALIDAD, CARRERA, RIQUEZA, MATRIMONIO,          
000900      *              SALUD, RELACIONES, DAYUN, SHENSHA Y LIUNIAN)         
001000      *              Y ESCRIBE ARCHIVOS DE SALIDA MAS EL REPORTE          
001100      *              IMPRESO CON TOTALES DE CONTROL.                      
001200      ************************************************************        
001300       IDENTIFICATION DIVISION.                                           
001400       PROGRAM-ID.    BZBATCH.                                            
001500       AUTHOR.        R MORALES VIDAL.                                    
001600       INSTALLATION.  DEPTO DE SISTEMAS - ZONDA.                          
001700       DATE-WRITTEN.  01/15/1987.                                         
001800       DATE-COMPILED. 02/10/2026.                                         
001900       SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.        
002000      ************************************************************        
002100      *  HISTORIA DE CAMBIOS                                              
002200      *  01/15/87  RMV  OT-1140  VERSION INICIAL - REEMPLAZA EL           
002300      *                 FICHERO MANUAL DE CARTAS PARA RRHH.               
002400      *  06/02/87  RMV  OT-1178  CORRIGE TABLA DE TALLOS OCULTOS          
002500      *                 DE LA RAMA CHEN (ESTABA INVERTIDA CON XU).        
002600      *  11/20/88  JCQ  OT-1290  SE AGREGA EL CALCULO DE                  
002700      *                 CONSTELACION OCCIDENTAL AL PILAR.                 
002800      *  04/09/90  JCQ  OT-1405  SE CORRIGE EL SIGNO DE LONGITUD          
002900      *                 EN LA CORRECCION DE HORA SOLAR VERDADERA.         
003000      *  09/14/91  RMV  OT-1522  SE AGREGA EL MODULO DE DAYUN             
003100      *                 (CICLOS DECENALES) Y SU ARCHIVO BZTDAY.           
003200      *  02/28/92  LFA  OT-1601  SE AGREGA EL MODULO DE SHENSHA           
003300      *                 Y EL ARCHIVO BZTSHS.                              
003400      *  07/03/93  LFA  OT-1688  SE AGREGA EL MODULO DE LIUNIAN           
003500      *                 (DIEZ ANIOS) Y EL ARCHIVO BZTLIU.                 
003600      *  01/11/94  RMV  OT-1733  SE AGREGAN LOS TOTALES DE                
003700      *                 CONTROL AL REPORTE DE CIERRE.                     
003800      *  08/22/95  JCQ  OT-1809  SE AMPLIA SUJ-NOMBRE A 20                
003900      *                 POSICIONES.                                       
004000      *  03/15/96  LFA  OT-1870  SE CORRIGE LA FORMULA DE                 
004100      *                 FUERZA DEL TALLO DEL DIA (FALTABA DEDI).          
004200      *  10/02/97  RMV  OT-1944  SE AGREGA VALIDACION DE FECHA            
004300      *                 Y SEXO DEL SUJETO CON CONTEO DE ERRORES.          
004400      *  12/29/98  JCQ  Y2K-003  REVISION DE CAMBIO DE MILENIO:           
004500      *                 TODOS LOS ANIOS SE MANEJAN A 4 DIGITOS            
004600      *                 EN ESTE PROGRAMA, SIN VENTANAS DE SIGLO.          
004700      *  01/18/99  JCQ  Y2K-003  CERTIFICADO CONFORME AL                  
004800      *                 ESTANDAR DE 4 DIGITOS PARA EL ANIO 2000.          
004900      *  05/07/01  LFA  OT-2050  SE AGREGA EL NIVEL DE RIQUEZA            
005000      *                 Y DE MATRIMONIO AL REGISTRO DE ANALISIS.          
005100      *  11/19/03  RMV  OT-2144  SE AGREGA EL PATRON (GEJU) Y             
005200      *                 LAS BANDERAS DE COMBINACION DE DIOSES.            
005300      *  06/08/07  MEP  OT-2301  SE AGREGA EL MODULO DE                   
005400      *                 PERSONALIDAD CON LAS DIEZ DIMENSIONES.            
005500      *  02/14/12  MEP  OT-2455  SE AGREGAN CARRERA, SALUD E              
005600      *                 INTERPERSONALES COMO MODULOS DERIVADOS.           
005700      *  09/30/18  DCV  OT-2690  SE REACOMODA EL REPORTE A 132            
005800      *                 COLUMNAS PARA LA IMPRESORA NUEVA.                 
005900      *  01/12/26  RMV  BZ-0001  SE REESCRIBE EL MOTOR COMPLETO           
006000      *                 PARA EL NUEVO LAYOUT DE REGISTROS (VER            
006100      *                 BZTSUJ/BZTPIR/BZTANL/BZTDAY/BZTLIU/               
006200      *                 BZTSHS).                                          
006300      *  01/20/26  RMV  BZ-0006  SE INCORPORAN A BZTBL LAS TABLAS         
006400      *                 DE SHENSHA Y DE PERSONALIDAD/CARRERA.             
006500      *  02/03/26  RMV  BZ-0014  SE AGREGAN RIQUEZA Y MATRIMONIO          
006600      *                 AL FINAL DE BZTANL.                               
006700      *  02/10/26  RMV  BZ-0019  VERSION DE ENTREGA - BATCH               
006800      *                 COMPLETO CON LOS DOCE ANALISIS Y EL               
006900      *                 REPORTE DE CIERRE CON TOTALES DE CONTROL.         
007000      ************************************************************        
007100       ENVIRONMENT DIVISION.                                              
007200       CONFIGURATION SECTION.                                             
007300       SOURCE-COMPUTER. IBM-370.                                          
007400       OBJECT-COMPUTER. IBM-370.                                          
007500       SPECIAL-NAMES.                                                     
007600           C01 IS TOP-OF-FORM                                             
007700           CLASS NUM-DIGIT    IS '0' THRU '9'                             
007800           CLASS ALFA-SEXO    IS 'M' 'F'.                                 
007900       INPUT-OUTPUT SECTION.                                              
008000       FILE-CONTROL.                                                      
008100           SELECT SUBJECT-FILE  ASSIGN TO SUBJECTS                        
008200               ORGANIZATION IS LINE SEQUENTIAL                            
008300               FILE STATUS IS WS-FS-SUBJECT.                              
008400           SELECT PILLAR-FILE   ASSIGN TO PILLARS                         
008500               ORGANIZATION IS LINE SEQUENTIAL                            
008600               FILE STATUS IS WS-FS-PILLAR.                               
008700           SELECT ANALYSIS-FILE ASSIGN TO ANALYSIS                        
008800               ORGANIZATION IS LINE SEQUENTIAL                            
008900               FILE STATUS IS WS-FS-ANALYSIS.                             
009000           SELECT DAYUN-FILE    ASSIGN TO DAYUNS                          
009100               ORGANIZATION IS LINE SEQUENTIAL                            
009200               FILE STATUS IS WS-FS-DAYUN.                                
009300           SELECT LIUNIAN-FILE  ASSIGN TO LIUNIAN                         
009400               ORGANIZATION IS LINE SEQUENTIAL                            
009500               FILE STATUS IS WS-FS-LIUNIAN.                              
009600           SELECT SHENSHA-FILE  ASSIGN TO SHENSHA                         
009700               ORGANIZATION IS LINE SEQUENTIAL                            
009800               FILE STATUS IS WS-FS-SHENSHA.                              
009900           SELECT REPORT-FILE   ASSIGN TO RPTFILE                         
010000               ORGANIZATION IS LINE SEQUENTIAL                            
010100               FILE STATUS IS WS-FS-REPORT.                               
010200                                                                          
010300       DATA DIVISION.                                                     
010400       FILE SECTION.                                                      
010500       FD  SUBJECT-FILE                                                   
010600           LABEL RECORDS ARE STANDARD                                     
010700           RECORD CONTAINS 60 CHARACTERS.                                 
010800           COPY BZTSUJ.                                                   
010900                                                                          
011000       FD  PILLAR-FILE                                                    
011100           LABEL RECORDS ARE STANDARD                                     
011200           RECORD CONTAINS 80 CHARACTERS.                                 
011300           COPY BZTPIR.                                                   
011400                                                                          
011500       FD  ANALYSIS-FILE                                                  
011600           LABEL RECORDS ARE STANDARD                                     
011700           RECORD CONTAINS 120 CHARACTERS.                                
011800           COPY BZTANL.                                                   
011900                                                                          
012000       FD  DAYUN-FILE                                                     
012100           LABEL RECORDS ARE STANDARD                                     
012200           RECORD CONTAINS 50 CHARACTERS.                                 
012300           COPY BZTDAY.                                                   
012400                                                                          
012500       FD  LIUNIAN-FILE                                                   
012600           LABEL RECORDS ARE STANDARD                                     
012700           RECORD CONTAINS 60 CHARACTERS.                                 
012800           COPY BZTLIU.                                                   
012900                                                                          
013000       FD  SHENSHA-FILE                                                   
013100           LABEL RECORDS ARE STANDARD                                     
013200           RECORD CONTAINS 40 CHARACTERS.                                 
013300           COPY BZTSHS.                                                   
013400                                                                          
013500       FD  REPORT-FILE                                                    
013600           LABEL RECORDS ARE STANDARD                                     
013700           RECORD CONTAINS 132 CHARACTERS.                                
013800       01  REPORT-LINE             PIC X(132).                            
013900       WORKING-STORAGE SECTION.                                           
014000       COPY BZTBL.                                                        
014100                                                                          
014200      ************************************************************        
014300      *  ESTADOS DE ARCHIVO                                               
014400      ************************************************************        
014500       01  WS-FILE-STATUSES.                                              
014600           05  WS-FS-SUBJECT           PIC X(02).                         
014700           05  WS-FS-PILLAR            PIC X(02).                         
014800           05  WS-FS-ANALYSIS          PIC X(02).                         
014900           05  WS-FS-DAYUN             PIC X(02).                         
015000           05  WS-FS-LIUNIAN           PIC X(02).                         
015100           05  WS-FS-SHENSHA           PIC X(02).                         
015200           05  WS-FS-REPORT            PIC X(02).                         
015300           05  FILLER                  PIC X(02).                         
015400                                                                          
015500      ************************************************************        
015600      *  SWITCHES DE CONTROL DEL LOTE                                     
015700      ************************************************************        
015800       01  WS-SWITCHES.                                                   
015900           05  WS-EOF-SW               PIC X(01)  VALUE 'N'.              
016000               88  WS-EOF                         VALUE 'Y'.              
016100           05  WS-VALID-SW             PIC X(01)  VALUE 'Y'.              
016200               88  WS-SUBJ-VALID                  VALUE 'Y'.              
016300           05  WS-DIRECTION-SW         PIC X(01).                         
016400           05  FILLER                  PIC X(05).                         
016500                                                                          
016600      ************************************************************        
016700      *  CONTADORES Y ACUMULADORES DE CONTROL (TOTALES DEL REPORTE        
016800      ************************************************************        
016900       77  WS-CT-READ                  PIC 9(05) COMP VALUE ZERO.         
017000       77  WS-CT-ERROR                 PIC 9(05) COMP VALUE ZERO.         
017100       77  WS-CT-PILLAR-WRT            PIC 9(05) COMP VALUE ZERO.         
017200       77  WS-CT-ANALYSIS-WRT          PIC 9(05) COMP VALUE ZERO.         
017300       77  WS-CT-DAYUN-WRT             PIC 9(05) COMP VALUE ZERO.         
017400       77  WS-CT-LIUNIAN-WRT           PIC 9(05) COMP VALUE ZERO.         
017500       77  WS-CT-SHENSHA-WRT           PIC 9(05) COMP VALUE ZERO.         
017600       77  WS-CT-STRONG                PIC 9(05) COMP VALUE ZERO.         
017700       77  WS-CT-WEAK                  PIC 9(05) COMP VALUE ZERO.         
017800       77  WS-CT-NEUTRAL               PIC 9(05) COMP VALUE ZERO.         
017900       77  WS-CT-FY-GOOD               PIC 9(05) COMP VALUE ZERO.         
018000       77  WS-CT-FY-NEUTRAL            PIC 9(05) COMP VALUE ZERO.         
018100       77  WS-CT-FY-BAD                PIC 9(05) COMP VALUE ZERO.         
018200                                                                          
018300      ************************************************************        
018400      *  SUBINDICES DE TABLA (TODOS BINARIOS POR NORMA DEL DEPTO)         
018500      ************************************************************        
018600       01  WS-SUBSCRIPTS.                                                 
018700           05  WS-SUB-1                PIC 9(02)  COMP.                   
018800           05  WS-SUB-2                PIC 9(02)  COMP.                   
018900           05  WS-SUB-3                PIC 9(02)  COMP.                   
019000           05  WS-STEP-SUB             PIC 9(02)  COMP.                   
019100           05  WS-YEAR-SUB             PIC 9(02)  COMP.                   
019200           05  WS-SCAN-SUB             PIC 9(02)  COMP.                   
019300           05  WS-HID-STEM-VAL         PIC 9(02)  COMP.                   
019400           05  WS-HID-ELEM             PIC 9(01)  COMP.                   
019500                                                                          
019600      ************************************************************        
019700      *  AREA DE LOS CUATRO PILARES - VISTA NOMBRADA Y VISTA TABLA        
019800      *  (UNA REDEFINES POR PILAR PARA RECORRER LOS CUATRO EN CICL        
019900      ************************************************************        
020000       01  WS-PILLAR-AREA.                                                
020100           05  WS-YR-STEM              PIC 9(02).                         
020200           05  WS-YR-BRANCH            PIC 9(02).                         
020300           05  WS-MO-STEM              PIC 9(02).                         
020400           05  WS-MO-BRANCH            PIC 9(02).                         
020500           05  WS-DY-STEM              PIC 9(02).                         
020600           05  WS-DY-BRANCH            PIC 9(02).                         
020700           05  WS-HR-STEM              PIC 9(02).                         
020800           05  WS-HR-BRANCH            PIC 9(02).                         
020900           05  FILLER                  PIC X(01).                         
021000       01  WS-PILLAR-TBL REDEFINES WS-PILLAR-AREA.                        
021100           05  WS-PILLAR OCCURS 4 TIMES.                                  
021200               10  WS-P-STEM           PIC 9(02).                         
021300               10  WS-P-BRANCH         PIC 9(02).                         
021400                                                                          
021500      ************************************************************        
021600      *  CENSO PONDERADO DE ELEMENTOS - VISTA NOMBRADA Y VISTA TAB        
021700      ************************************************************        
021800       01  WS-ELEM-AREA.                                                  
021900           05  WS-ELEM-WOOD            PIC S9(03)V9(01) COMP-3.           
022000           05  WS-ELEM-FIRE            PIC S9(03)V9(01) COMP-3.           
022100           05  WS-ELEM-EARTH           PIC S9(03)V9(01) COMP-3.           
022200           05  WS-ELEM-METAL           PIC S9(03)V9(01) COMP-3.           
022300           05  WS-ELEM-WATER           PIC S9(03)V9(01) COMP-3.           
022400           05  FILLER                  PIC X(01).                         
022500       01  WS-ELEM-TBL REDEFINES WS-ELEM-AREA.                            
022600           05  WS-ELEM-CT OCCURS 5 TIMES PIC S9(03)V9(01) COMP-3.         
022700           05  FILLER                  PIC X(01).                         
022800                                                                          
022900       01  WS-ELEM-PCT-TBL.                                               
023000           05  WS-ELEM-PCT OCCURS 5 TIMES PIC 9(03)V9(02) COMP-3.         
023100       01  WS-ELEM-TOTAL                PIC S9(04)V9(01) COMP-3.          
023200       01  WS-STRONGEST-ELEM            PIC 9(02).                        
023300       01  WS-WEAKEST-ELEM              PIC 9(02).                        
023400       01  WS-MISSING-FLAGS             PIC X(05).                        
023500                                                                          
023600      ************************************************************        
023700      *  FUERZA DEL TALLO DEL DIA (DELING/DEDI/DESHI)                     
023800      ************************************************************        
023900       01  WS-DAY-ELEM                  PIC 9(02).                        
024000       01  WS-DELING-SW                 PIC X(01).                        
024100       01  WS-DEDI-SW                   PIC X(01).                        
024200       01  WS-DESHI-CT                  PIC 9(02)  COMP.                  
024300       01  WS-STRENGTH-VALUE            PIC 9(03)  COMP.                  
024400       01  WS-STRENGTH-LEVEL            PIC 9(01).                        
024500       01  WS-STRENGTH-STATUS           PIC X(01).                        
024600                                                                          
024700      ************************************************************        
024800      *  LISTAS DE ELEMENTOS FAVORABLES/ADVERSOS (YONGSHEN/XISHEN/        
024900      *  JISHEN) Y CODIGO DE PATRON (GEJU)                                
025000      ************************************************************        
025100       01  WS-FAVOR-AREA.                                                 
025200           05  WS-YONGSHEN OCCURS 2 TIMES PIC 9(02).                      
025300           05  WS-XISHEN                PIC 9(02).                        
025400           05  WS-JISHEN   OCCURS 2 TIMES PIC 9(02).                      
025500           05  WS-YONGSHEN-CT          PIC 9(01)  COMP.                   
025600           05  WS-JISHEN-CT            PIC 9(01)  COMP.                   
025700           05  FILLER                  PIC X(01).                         
025800       01  WS-CTRL-OF-E                 PIC 9(02).                        
025900       01  WS-GEJU-CODE                 PIC 9(02).                        
026000                                                                          
026100      ************************************************************        
026200      *  CONTEO PONDERADO DE LOS DIEZ DIOSES - VISTA NOMBRADA Y TA        
026300      ************************************************************        
026400       01  WS-TENGOD-AREA.                                                
026500           05  WS-TG-BIJIAN            PIC S9(02)V9(01) COMP-3.           
026600           05  WS-TG-JIECAI            PIC S9(02)V9(01) COMP-3.           
026700           05  WS-TG-SHISHEN           PIC S9(02)V9(01) COMP-3.           
026800           05  WS-TG-SHANGGUAN         PIC S9(02)V9(01) COMP-3.           
026900           05  WS-TG-PIANCAI           PIC S9(02)V9(01) COMP-3.           
027000           05  WS-TG-ZHENGCAI          PIC S9(02)V9(01) COMP-3.           
027100           05  WS-TG-QISHA             PIC S9(02)V9(01) COMP-3.           
027200           05  WS-TG-ZHENGGUAN         PIC S9(02)V9(01) COMP-3.           
027300           05  WS-TG-PIANYIN           PIC S9(02)V9(01) COMP-3.           
027400           05  WS-TG-ZHENGYIN          PIC S9(02)V9(01) COMP-3.           
027500           05  FILLER                  PIC X(01).                         
027600       01  WS-TENGOD-TBL REDEFINES WS-TENGOD-AREA.                        
027700           05  WS-TG-CT OCCURS 10 TIMES PIC S9(02)V9(01) COMP-3.          
027800           05  FILLER                  PIC X(01).                         
027900       01  WS-COMBO-FLAGS               PIC X(02).                        
028000       01  WS-TG-OF-STEM                PIC 9(02).                        
028100       01  WS-TG-IN-STEM                PIC 9(02).                        
028200       01  WS-TG-ELEM-S                 PIC 9(02).                        
028300       01  WS-TG-ELEM-R                 PIC 9(02).                        
028400       01  WS-TG-WEIGHT                 PIC S9(02)V9(01) COMP-3.          
028500                                                                          
028600      ************************************************************        
028700      *  MODULOS DERIVADOS - PERSONALIDAD/CARRERA/RIQUEZA/MATRIMON        
028800      *  SALUD/RELACIONES (NO TIENEN CAMPO PROPIO EN EL ANALYSIS-R        
028900      *  SALVO RIQUEZA Y MATRIMONIO; EL RESTO SOLO ALIMENTA EL REP        
029000      ************************************************************        
029100       01  WS-DIM-SCORE-TBL.                                              
029200           05  WS-DIM-SCORE OCCURS 10 TIMES PIC 9(02)V9(1) COMP-3.        
029300       01  WS-WEALTH-LEVEL              PIC 9(01).                        
029400       01  WS-MARRIAGE-LEVEL            PIC 9(01).                        
029500       01  WS-CAREER-FLAGS              PIC X(10)  VALUE SPACES.          
029600       01  WS-HEALTH-ORGAN-1            PIC X(12)  VALUE SPACES.          
029700       01  WS-HEALTH-ORGAN-2            PIC X(12)  VALUE SPACES.          
029800       01  WS-ZODIAC-IDX                PIC 9(02)  COMP.                  
029900       01  WS-CONSTEL-WK                PIC 9(02)  COMP.                  
030000       01  WS-SEASON-WK                 PIC 9(01)  COMP.                  
030100       01  WS-JIEQI-WK                  PIC 9(02)  COMP.                  
030200       01  WS-TRIHARM-GRP               PIC 9(01).                        
030300       01  WS-PARTNER-1                 PIC X(07)  VALUE SPACES.          
030400       01  WS-PARTNER-2                 PIC X(07)  VALUE SPACES.          
030500                                                                          
030600      ************************************************************        
030700      *  CUENTA DE DIAS JULIANA GENERICA DESDE 1900-01-01 (REUTILI        
030800      *  POR EL PILAR DEL DIA Y POR EL CALCULO DE INICIO DE DAYUN)        
030900      ************************************************************        
031000       01  WS-DAYCOUNT-AREA.                                              
031100           05  WS-DC-YEAR              PIC 9(04).                         
031200           05  WS-DC-MONTH             PIC 9(02).                         
031300           05  WS-DC-DAY               PIC 9(02).                         
031400           05  WS-DC-RESULT            PIC 9(07)  COMP-3.                 
031500       01  WS-DC-YR-IX                 PIC 9(04)  COMP.                   
031600       01  WS-LEAP-SW                  PIC X(01).                         
031700                                                                          
031800      ************************************************************        
031900      *  TRUE SOLAR TIME Y HORA/MINUTO DE TRABAJO                         
032000      ************************************************************        
032100       01  WS-TST-AREA.                                                   
032200           05  WS-TST-SHIFT            PIC S9(05) COMP-3.                 
032300           05  WS-TST-TOTAL            PIC S9(05) COMP-3.                 
032400           05  WS-WORK-HOUR            PIC 9(02).                         
032500           05  WS-WORK-MINUTE          PIC 9(02).                         
032600           05  FILLER                  PIC X(01).                         
032700                                                                          
032800      ************************************************************        
032900      *  AREA DE CALCULO DEL DAYUN (DIRECCION, EDAD DE INICIO, CIC        
033000      ************************************************************        
033100       01  WS-DAYUN-AREA.                                                 
033200           05  WS-DAYUN-START-AGE      PIC 9(03)  COMP.                   
033300           05  WS-DAYUN-START-MO       PIC 9(02)  COMP.                   
033400           05  WS-JIE-THIS-DAY         PIC 9(02)  COMP.                   
033500           05  WS-JIE-YEAR             PIC 9(04)  COMP.                   
033600           05  WS-JIE-MONTH            PIC 9(02)  COMP.                   
033700           05  WS-JIE-DAY              PIC 9(02)  COMP.                   
033800           05  WS-BIRTH-DC             PIC 9(07)  COMP-3.                 
033900           05  WS-JIE-DC               PIC 9(07)  COMP-3.                 
034000           05  WS-DAY-DIFF             PIC S9(05) COMP-3.                 
034100           05  WS-BIRTH-MIN-OF-DAY     PIC 9(05)  COMP.                   
034200           05  WS-NOON-RESIDUAL        PIC S9(05) COMP-3.                 
034300           05  WS-DAYUN-G              PIC 9(02)  COMP.                   
034400           05  WS-DAYUN-B              PIC 9(02)  COMP.                   
034500           05  WS-DAYUN-DIR            PIC X(01).                         
034600           05  WS-DAYUN-ELEM-G         PIC 9(02)  COMP.                   
034700           05  WS-DAYUN-ELEM-B         PIC 9(02)  COMP.                   
034800           05  WS-DAYUN-EVAL           PIC X(01).                         
034900           05  WS-DAYUN-MINUTES        PIC S9(05) COMP-3.                 
035000           05  WS-DAYUN-REMAIN         PIC S9(05) COMP-3.                 
035100           05  WS-DAYUN-CYC-STEM       PIC 9(02)  COMP.                   
035200           05  WS-DAYUN-CYC-BRANCH     PIC 9(02)  COMP.                   
035300           05  WS-DAYUN-AGE-LO         PIC 9(03)  COMP.                   
035400           05  WS-DAYUN-AGE-HI         PIC 9(03)  COMP.                   
035500           05  WS-DAYUN-YR-LO          PIC 9(04)  COMP.                   
035600           05  WS-DAYUN-YR-HI          PIC 9(04)  COMP.                   
035700           05  FILLER                  PIC X(01).                         
035800                                                                          
035900      ************************************************************        
036000      *  AREA DE CALCULO DE LIUNIAN (ANIO, RELACION, CHOQUE)              
036100      ************************************************************        
036200       01  WS-LIUNIAN-AREA.                                               
036300           05  WS-LN-YEAR              PIC 9(04).                         
036400           05  WS-LN-STEM              PIC 9(02).                         
036500           05  WS-LN-BRANCH            PIC 9(02).                         
036600           05  WS-LN-ELEM              PIC 9(02).                         
036700           05  WS-YS-DEGREE            PIC 9(01)  COMP.                   
036800           05  WS-JS-DEGREE            PIC 9(01)  COMP.                   
036900           05  WS-LN-TARGET-ELEM       PIC 9(02).                         
037000           05  WS-LN-RAW-DEGREE        PIC 9(01)  COMP.                   
037100           05  WS-CLASH-FLAGS          PIC X(04).                         
037200           05  WS-LN-CLASH-PARTNER     PIC 9(02)  COMP.                   
037300           05  WS-TOTAL-SCORE          PIC 9(01)V9(01) COMP-3.            
037400           05  WS-OVERALL              PIC X(01).                         
037500           05  WS-FY-VEREDICTO         PIC X(01).                         
037600           05  FILLER                  PIC X(01).                         
037700                                                                          
037800      ************************************************************        
037900      *  AREA DE CALCULO DE SHENSHA (ESTRELLA DETECTADA)                  
038000      ************************************************************        
038100       01  WS-SHENSHA-AREA.                                               
038200           05  WS-SHS-CODE             PIC 9(02)  COMP.                   
038300           05  WS-SHS-KIND             PIC X(01).                         
038400           05  WS-SHS-TARGET           PIC 9(02)  COMP.                   
038500           05  WS-SHS-TARGET-2         PIC 9(02)  COMP.                   
038600           05  WS-SHS-FOUND            PIC X(01).                         
038700           05  WS-SHS-POS              PIC 9(01)  COMP.                   
038800           05  WS-SHS-REDLUAN          PIC 9(02)  COMP.                   
038900           05  WS-SHS-HVNJOY           PIC 9(02)  COMP.                   
039000           05  FILLER                  PIC X(01).                         
039100                                                                          
039200      ************************************************************        
039300      *  LINEAS DE IMPRESION DEL REPORTE                                  
039400      ************************************************************        
039500       01  WS-PRT-HEADER1.                                                
039600           05  FILLER       PIC X(30) VALUE                               
039700               'ZONDA - DEPTO DE SISTEMAS'.                               
039800           05  FILLER       PIC X(40) VALUE                               
039900               'MOTOR DE DESTINO BAZI - PROGRAMA BZBATCH'.                
040000           05  FILLER       PIC X(62) VALUE SPACES.                       
040100       01  WS-PRT-SUBJ.                                                   
040200           05  FILLER       PIC X(10) VALUE 'SUJETO '.                    
040300           05  PL-SUJ-ID    PIC X(06).                                    
040400           05  FILLER       PIC X(02) VALUE SPACES.                       
040500           05  PL-SUJ-NOM   PIC X(20).                                    
040600           05  FILLER       PIC X(02) VALUE SPACES.                       
040700           05  PL-SUJ-SEXO  PIC X(01).                                    
040800           05  FILLER       PIC X(91) VALUE SPACES.                       
040900       01  WS-PRT-LINE      PIC X(132).                                   
041000       01  WS-EDIT-PCT      PIC ZZZ.99.                                   
041100       01  WS-EDIT-3        PIC ZZ9.                                      
041200       01  WS-EDIT-3B       PIC ZZ9.                                      
041300       01  WS-EDIT-4        PIC ZZZ9.                                     
041400       01  WS-EDIT-1D1      PIC 9.9.                                      
041500                                                                          
041600      ************************************************************        
041700      *  MNEMOTECNIAS TALLO-RAMA Y PUNTERO PARA ARMAR LAS LINEAS          
041800      *  DEL REPORTE (PASO 6 DEL LOTE)                                    
041900      ************************************************************        
042000       01  WS-RPT-MNEMO-AREA.                                             
042100           05  WS-RL-YR-STEM-NM        PIC X(05).                         
042200           05  WS-RL-YR-BR-NM          PIC X(05).                         
042300           05  WS-RL-MO-STEM-NM        PIC X(05).                         
042400           05  WS-RL-MO-BR-NM          PIC X(05).                         
042500           05  WS-RL-DY-STEM-NM        PIC X(05).                         
042600           05  WS-RL-DY-BR-NM          PIC X(05).                         
042700           05  WS-RL-HR-STEM-NM        PIC X(05).                         
042800           05  WS-RL-HR-BR-NM          PIC X(05).                         
042900           05  WS-RL-STRONG-NM         PIC X(05).                         
043000           05  WS-RL-WEAK-NM           PIC X(05).                         
043100           05  WS-RL-GEJU-NM           PIC X(11).                         
043200           05  WS-RL-CYC-STEM-NM       PIC X(05).                         
043300           05  WS-RL-CYC-BR-NM         PIC X(05).                         
043400           05  WS-RL-PTR               PIC 9(03)  COMP.                   
043500           05  FILLER                  PIC X(01).                         
043600       PROCEDURE DIVISION.                                                
043700                                                                          
043800      ************************************************************        
043900      *  0000-BZBATCH-MAIN - PARRAFO RECTOR DEL PROGRAMA                  
044000      ************************************************************        
044100       0000-BZBATCH-MAIN.                                                 
044200           PERFORM 0050-INITIALIZE                                        
044300           PERFORM 0100-MAIN-PROCESS                                      
044400               UNTIL WS-EOF                                               
044500           PERFORM 9990-PRINT-SUMMARY                                     
044600           PERFORM 0090-TERMINATE                                         
044700           STOP RUN.                                                      
044800                                                                          
044900       0050-INITIALIZE.                                                   
045000           OPEN INPUT  SUBJECT-FILE                                       
045100           OPEN OUTPUT PILLAR-FILE                                        
045200                       ANALYSIS-FILE                                      
045300                       DAYUN-FILE                                         
045400                       LIUNIAN-FILE                                       
045500                       SHENSHA-FILE                                       
045600                       REPORT-FILE                                        
045700           MOVE WS-PRT-HEADER1 TO REPORT-LINE                             
045800           WRITE REPORT-LINE AFTER ADVANCING TOP-OF-FORM                  
045900           PERFORM 1000-READ-SUBJECT.                                     
046000                                                                          
046100       0090-TERMINATE.                                                    
046200           CLOSE SUBJECT-FILE                                             
046300                 PILLAR-FILE                                              
046400                 ANALYSIS-FILE                                            
046500                 DAYUN-FILE                                               
046600                 LIUNIAN-FILE                                             
046700                 SHENSHA-FILE                                             
046800                 REPORT-FILE.                                             
046900                                                                          
047000      ************************************************************        
047100      *  0100-MAIN-PROCESS - UN CICLO POR SUJETO LEIDO (PASO 6 DEL        
047200      *  FLUJO DE LOTE: ACUMULA TOTALES AL CERRAR CADA SUJETO)            
047300      ************************************************************        
047400       0100-MAIN-PROCESS.                                                 
047500           ADD 1 TO WS-CT-READ                                            
047600           PERFORM 2100-VALIDATE-SUBJECT                                  
047700           IF WS-SUBJ-VALID                                               
047800               PERFORM 2000-CALENDAR THRU 2000-EXIT                       
047900               PERFORM 3000-WUXING   THRU 3000-EXIT                       
048000               PERFORM 0200-PRINT-REPORT THRU 0200-EXIT                   
048100               PERFORM 7000-DAYUN    THRU 7000-EXIT                       
048200               PERFORM 8000-SHENSHA  THRU 8000-EXIT                       
048300               PERFORM 9000-LIUNIAN  THRU 9000-EXIT                       
048400               PERFORM 1900-ACCUM-TOTALS                                  
048500           ELSE                                                           
048600               ADD 1 TO WS-CT-ERROR                                       
048700           END-IF                                                         
048800           PERFORM 1000-READ-SUBJECT.                                     
048900                                                                          
049000       1000-READ-SUBJECT.                                                 
049100           READ SUBJECT-FILE                                              
049200               AT END                                                     
049300                   SET WS-EOF TO TRUE                                     
049400           END-READ.                                                      
049500                                                                          
049600      ************************************************************        
049700      *  1900-ACCUM-TOTALS - CONTEOS DE CIERRE POR SUJETO                 
049800      ************************************************************        
049900       1900-ACCUM-TOTALS.                                                 
050000           IF WS-STRENGTH-STATUS = 'S'                                    
050100               ADD 1 TO WS-CT-STRONG                                      
050200           ELSE                                                           
050300               IF WS-STRENGTH-STATUS = 'W'                                
050400                   ADD 1 TO WS-CT-WEAK                                    
050500               ELSE                                                       
050600                   ADD 1 TO WS-CT-NEUTRAL                                 
050700               END-IF                                                     
050800           END-IF                                                         
050900           IF WS-FY-VEREDICTO = 'G'                                       
051000               ADD 1 TO WS-CT-FY-GOOD                                     
051100           ELSE                                                           
051200               IF WS-FY-VEREDICTO = 'B'                                   
051300                   ADD 1 TO WS-CT-FY-BAD                                  
051400               ELSE                                                       
051500                   ADD 1 TO WS-CT-FY-NEUTRAL                              
051600               END-IF                                                     
051700           END-IF.                                                        
051800                                                                          
051900      ************************************************************        
052000      *  2100-VALIDATE-SUBJECT - FECHA VALIDA Y SEXO VALIDO               
052100      ************************************************************        
052200       2100-VALIDATE-SUBJECT.                                             
052300           SET WS-SUBJ-VALID TO TRUE                                      
052400           IF SUJ-SEXO NOT = 'M' AND SUJ-SEXO NOT = 'F'                   
052500               MOVE 'N' TO WS-VALID-SW                                    
052600           END-IF                                                         
052700           IF SUJ-ANIO-NACIM < 1900 OR SUJ-ANIO-NACIM > 2100              
052800               MOVE 'N' TO WS-VALID-SW                                    
052900           END-IF                                                         
053000           IF SUJ-MES-NACIM < 1 OR SUJ-MES-NACIM > 12                     
053100               MOVE 'N' TO WS-VALID-SW                                    
053200           END-IF                                                         
053300           IF SUJ-DIA-NACIM < 1 OR SUJ-DIA-NACIM > 31                     
053400               MOVE 'N' TO WS-VALID-SW                                    
053500           END-IF                                                         
053600           IF SUJ-HORA-NACIM > 23                                         
053700               MOVE 'N' TO WS-VALID-SW                                    
053800           END-IF                                                         
053900           IF SUJ-MINUTO-NACIM > 59                                       
054000               MOVE 'N' TO WS-VALID-SW                                    
054100           END-IF                                                         
054200           IF NOT WS-SUBJ-VALID                                           
054300               MOVE SPACES       TO WS-PRT-LINE                           
054400               STRING 'ERROR - SUJETO ' SUJ-ID                            
054500                   ' RECHAZADO POR FECHA/SEXO INVALIDO'                   
054600                   DELIMITED BY SIZE INTO WS-PRT-LINE                     
054700               WRITE REPORT-LINE FROM WS-PRT-LINE                         
054800                   AFTER ADVANCING 1 LINE                                 
054900           END-IF.                                                        
055000      ************************************************************        
055100      *  2000-CALENDAR THRU 2900-CALENDAR-EXIT - UNIDAD CALENDAR:         
055200      *  HORA SOLAR VERDADERA, CUATRO PILARES, ZODIACO,                   
055300      *  CONSTELACION, ESTACION Y TERMINO SOLAR (PASO 1 DEL LOTE)         
055400      ************************************************************        
055500       2000-CALENDAR.                                                     
055600           MOVE SUJ-HORA-NACIM   TO WS-WORK-HOUR                          
055700           MOVE SUJ-MINUTO-NACIM TO WS-WORK-MINUTE                        
055800           PERFORM 2200-TRUE-SOLAR-TIME THRU 2200-EXIT                    
055900           PERFORM 2300-YEAR-PILLAR     THRU 2300-EXIT                    
056000           PERFORM 2400-MONTH-PILLAR    THRU 2400-EXIT                    
056100           PERFORM 2500-DAY-PILLAR      THRU 2500-EXIT                    
056200           PERFORM 2600-HOUR-PILLAR     THRU 2600-EXIT                    
056300           PERFORM 2700-ZODIAC-CONSTELL THRU 2700-EXIT                    
056400           PERFORM 2800-WRITE-BZTPIR.                                     
056500       2000-EXIT.                                                         
056600           EXIT.                                                          
056700                                                                          
056800      ************************************************************        
056900      *  2200 - CORRECCION DE HORA SOLAR VERDADERA (SOLO SI               
057000      *  SUJ-IND-HORASOLAR = 'Y'). DESPLAZAMIENTO = (LONGITUD -           
057100      *  120.00) * 4 MINUTOS, SIN REDONDEO.                               
057200      ************************************************************        
057300       2200-TRUE-SOLAR-TIME.                                              
057400           IF SUJ-IND-HORASOLAR NOT = 'Y'                                 
057500               GO TO 2200-EXIT                                            
057600           END-IF                                                         
057700           COMPUTE WS-TST-SHIFT =                                         
057800               (SUJ-LONGITUD - 120.00) * 4                                
057900           COMPUTE WS-TST-TOTAL =                                         
058000               (SUJ-HORA-NACIM * 60) + SUJ-MINUTO-NACIM                   
058100               + WS-TST-SHIFT                                             
058200           IF WS-TST-TOTAL < 0                                            
058300               ADD 1440 TO WS-TST-TOTAL                                   
058400           END-IF                                                         
058500           IF WS-TST-TOTAL >= 1440                                        
058600               SUBTRACT 1440 FROM WS-TST-TOTAL                            
058700           END-IF                                                         
058800           DIVIDE WS-TST-TOTAL BY 60                                      
058900               GIVING WS-WORK-HOUR                                        
059000               REMAINDER WS-WORK-MINUTE.                                  
059100       2200-EXIT.                                                         
059200           EXIT.                                                          
059300                                                                          
059400      ************************************************************        
059500      *  2300 - PILAR DEL ANIO. REFERENCIA 1900 = TALLO 6 (GENG),         
059600      *  RAMA 0 (ZI). DIF = ANIO - 1900.                                  
059700      ************************************************************        
059800       2300-YEAR-PILLAR.                                                  
059900           COMPUTE WS-SUB-1 = SUJ-ANIO-NACIM - 1900                       
060000           COMPUTE WS-SUB-2 = WS-SUB-1 + 6                                
060100           DIVIDE WS-SUB-2 BY 10 GIVING WS-SUB-3                          
060200               REMAINDER WS-YR-STEM                                       
060300           DIVIDE WS-SUB-1 BY 12 GIVING WS-SUB-3                          
060400               REMAINDER WS-YR-BRANCH.                                    
060500       2300-EXIT.                                                         
060600           EXIT.                                                          
060700                                                                          
060800      ************************************************************        
060900      *  2400 - PILAR DEL MES. RAMA POR MES CALENDARIO (MES 1=YIN,        
061000      *  INDICE 2 ... MES 12=CHOU, INDICE 1 - TABLA POSICIONAL);          
061100      *  TALLO POR REGLA DE "LOS CINCO TIGRES" SOBRE EL TALLO DEL         
061200      *  ANIO.                                                            
061300      ************************************************************        
061400       2400-MONTH-PILLAR.                                                 
061500           IF SUJ-MES-NACIM = 11                                          
061600               MOVE 0 TO WS-MO-BRANCH                                     
061700           ELSE                                                           
061800               IF SUJ-MES-NACIM = 12                                      
061900                   MOVE 1 TO WS-MO-BRANCH                                 
062000               ELSE                                                       
062100                   COMPUTE WS-MO-BRANCH = SUJ-MES-NACIM + 1               
062200               END-IF                                                     
062300           END-IF                                                         
062400           DIVIDE WS-YR-STEM BY 5 GIVING WS-SUB-1                         
062500               REMAINDER WS-SUB-2                                         
062600           EVALUATE WS-SUB-2                                              
062700               WHEN 0  MOVE 2 TO WS-SUB-3                                 
062800               WHEN 1  MOVE 4 TO WS-SUB-3                                 
062900               WHEN 2  MOVE 6 TO WS-SUB-3                                 
063000               WHEN 3  MOVE 8 TO WS-SUB-3                                 
063100               WHEN 4  MOVE 0 TO WS-SUB-3                                 
063200           END-EVALUATE                                                   
063300           COMPUTE WS-SUB-1 = WS-SUB-3 + WS-MO-BRANCH                     
063400           DIVIDE WS-SUB-1 BY 10 GIVING WS-SUB-2                          
063500               REMAINDER WS-MO-STEM.                                      
063600       2400-EXIT.                                                         
063700           EXIT.                                                          
063800                                                                          
063900      ************************************************************        
064000      *  2500 - PILAR DEL DIA. CUENTA DE DIAS D DESDE 1900-01-01          
064100      *  (JIA-ZI, TALLO 0 / RAMA 0). TALLO = D MOD 10, RAMA =             
064200      *  D MOD 12. USA LA RUTINA GENERICA 2510-DAY-COUNT.                 
064300      ************************************************************        
064400       2500-DAY-PILLAR.                                                   
064500           MOVE SUJ-ANIO-NACIM TO WS-DC-YEAR                              
064600           MOVE SUJ-MES-NACIM  TO WS-DC-MONTH                             
064700           MOVE SUJ-DIA-NACIM  TO WS-DC-DAY                               
064800           PERFORM 2510-DAY-COUNT THRU 2510-EXIT                          
064900           DIVIDE WS-DC-RESULT BY 10 GIVING WS-SUB-1                      
065000               REMAINDER WS-DY-STEM                                       
065100           DIVIDE WS-DC-RESULT BY 12 GIVING WS-SUB-1                      
065200               REMAINDER WS-DY-BRANCH.                                    
065300       2500-EXIT.                                                         
065400           EXIT.                                                          
065500                                                                          
065600      ************************************************************        
065700      *  2510 - CUENTA DE DIAS JULIANA GENERICA DESDE 1900-01-01,         
065800      *  RECIBE WS-DC-YEAR/MONTH/DAY Y DEVUELVE WS-DC-RESULT.             
065900      *  REUTILIZADA POR EL PILAR DEL DIA (2500) Y POR EL CALCULO         
066000      *  DE INICIO DE DAYUN (7200).                                       
066100      ************************************************************        
066200       2510-DAY-COUNT.                                                    
066300           MOVE ZERO TO WS-DC-RESULT                                      
066400           MOVE 1900 TO WS-DC-YR-IX                                       
066500           PERFORM 2520-ADD-YEAR-DAYS                                     
066600               UNTIL WS-DC-YR-IX = WS-DC-YEAR                             
066700           MOVE 'N' TO WS-LEAP-SW                                         
066800           DIVIDE WS-DC-YEAR BY 4 GIVING WS-SUB-1                         
066900               REMAINDER WS-SUB-2                                         
067000           IF WS-SUB-2 = 0                                                
067100               MOVE 'Y' TO WS-LEAP-SW                                     
067200               DIVIDE WS-DC-YEAR BY 100 GIVING WS-SUB-1                   
067300                   REMAINDER WS-SUB-2                                     
067400               IF WS-SUB-2 = 0                                            
067500                   DIVIDE WS-DC-YEAR BY 400 GIVING WS-SUB-1               
067600                       REMAINDER WS-SUB-2                                 
067700                   IF WS-SUB-2 NOT = 0                                    
067800                       MOVE 'N' TO WS-LEAP-SW                             
067900                   END-IF                                                 
068000               END-IF                                                     
068100           END-IF                                                         
068200           ADD BZ-CUMDAYS (WS-DC-MONTH) TO WS-DC-RESULT                   
068300           IF WS-LEAP-SW = 'Y' AND WS-DC-MONTH > 2                        
068400               ADD 1 TO WS-DC-RESULT                                      
068500           END-IF                                                         
068600           ADD WS-DC-DAY         TO WS-DC-RESULT                          
068700           SUBTRACT 1 FROM WS-DC-RESULT.                                  
068800       2510-EXIT.                                                         
068900           EXIT.                                                          
069000                                                                          
069100       2520-ADD-YEAR-DAYS.                                                
069200           MOVE 'N' TO WS-LEAP-SW                                         
069300           DIVIDE WS-DC-YR-IX BY 4 GIVING WS-SUB-1                        
069400               REMAINDER WS-SUB-2                                         
069500           IF WS-SUB-2 = 0                                                
069600               MOVE 'Y' TO WS-LEAP-SW                                     
069700               DIVIDE WS-DC-YR-IX BY 100 GIVING WS-SUB-1                  
069800                   REMAINDER WS-SUB-2                                     
069900               IF WS-SUB-2 = 0                                            
070000                   DIVIDE WS-DC-YR-IX BY 400 GIVING WS-SUB-1              
070100                       REMAINDER WS-SUB-2                                 
070200                   IF WS-SUB-2 NOT = 0                                    
070300                       MOVE 'N' TO WS-LEAP-SW                             
070400                   END-IF                                                 
070500               END-IF                                                     
070600           END-IF                                                         
070700           IF WS-LEAP-SW = 'Y'                                            
070800               ADD 366 TO WS-DC-RESULT                                    
070900           ELSE                                                           
071000               ADD 365 TO WS-DC-RESULT                                    
071100           END-IF                                                         
071200           ADD 1 TO WS-DC-YR-IX.                                          
071300                                                                          
071400      ************************************************************        
071500      *  2600 - PILAR DE LA HORA. RAMA = ((HORA+1) / 2) MOD 12,           
071600      *  HORA 23 CAE EN ZI. TALLO POR REGLA DE "LAS CINCO RATAS"          
071700      *  SOBRE EL TALLO DEL DIA.                                          
071800      ************************************************************        
071900       2600-HOUR-PILLAR.                                                  
072000           IF WS-WORK-HOUR = 23                                           
072100               MOVE 0 TO WS-HR-BRANCH                                     
072200           ELSE                                                           
072300               COMPUTE WS-SUB-1 = WS-WORK-HOUR + 1                        
072400               DIVIDE WS-SUB-1 BY 2 GIVING WS-SUB-2                       
072500               DIVIDE WS-SUB-2 BY 12 GIVING WS-SUB-3                      
072600                   REMAINDER WS-HR-BRANCH                                 
072700           END-IF                                                         
072800           DIVIDE WS-DY-STEM BY 5 GIVING WS-SUB-1                         
072900               REMAINDER WS-SUB-2                                         
073000           EVALUATE WS-SUB-2                                              
073100               WHEN 0  MOVE 0 TO WS-SUB-3                                 
073200               WHEN 1  MOVE 2 TO WS-SUB-3                                 
073300               WHEN 2  MOVE 4 TO WS-SUB-3                                 
073400               WHEN 3  MOVE 6 TO WS-SUB-3                                 
073500               WHEN 4  MOVE 8 TO WS-SUB-3                                 
073600           END-EVALUATE                                                   
073700           COMPUTE WS-SUB-1 = WS-SUB-3 + WS-HR-BRANCH                     
073800           DIVIDE WS-SUB-1 BY 10 GIVING WS-SUB-2                          
073900               REMAINDER WS-HR-STEM.                                      
074000       2600-EXIT.                                                         
074100           EXIT.                                                          
074200                                                                          
074300      ************************************************************        
074400      *  2700 - ZODIACO ((ANIO-1900) MOD 12), CONSTELACION                
074500      *  OCCIDENTAL POR MES/DIA, ESTACION Y ETIQUETA DE TERMINO           
074600      *  SOLAR POR MES CALENDARIO.                                        
074700      ************************************************************        
074800       2700-ZODIAC-CONSTELL.                                              
074900           COMPUTE WS-SUB-1 = SUJ-ANIO-NACIM - 1900                       
075000           DIVIDE WS-SUB-1 BY 12 GIVING WS-SUB-2                          
075100               REMAINDER WS-ZODIAC-IDX                                    
075200           EVALUATE TRUE                                                  
075300               WHEN (SUJ-MES-NACIM = 12 AND SUJ-DIA-NACIM >= 22)          
075400                 OR (SUJ-MES-NACIM = 1  AND SUJ-DIA-NACIM <= 19)          
075500                   MOVE 1  TO WS-CONSTEL-WK                               
075600               WHEN (SUJ-MES-NACIM = 1  AND SUJ-DIA-NACIM >= 20)          
075700                 OR (SUJ-MES-NACIM = 2  AND SUJ-DIA-NACIM <= 18)          
075800                   MOVE 2  TO WS-CONSTEL-WK                               
075900               WHEN (SUJ-MES-NACIM = 2  AND SUJ-DIA-NACIM >= 19)          
076000                 OR (SUJ-MES-NACIM = 3  AND SUJ-DIA-NACIM <= 20)          
076100                   MOVE 3  TO WS-CONSTEL-WK                               
076200               WHEN (SUJ-MES-NACIM = 3  AND SUJ-DIA-NACIM >= 21)          
076300                 OR (SUJ-MES-NACIM = 4  AND SUJ-DIA-NACIM <= 19)          
076400                   MOVE 4  TO WS-CONSTEL-WK                               
076500               WHEN (SUJ-MES-NACIM = 4  AND SUJ-DIA-NACIM >= 20)          
076600                 OR (SUJ-MES-NACIM = 5  AND SUJ-DIA-NACIM <= 20)          
076700                   MOVE 5  TO WS-CONSTEL-WK                               
076800               WHEN (SUJ-MES-NACIM = 5  AND SUJ-DIA-NACIM >= 21)          
076900                 OR (SUJ-MES-NACIM = 6  AND SUJ-DIA-NACIM <= 21)          
077000                   MOVE 6  TO WS-CONSTEL-WK                               
077100               WHEN (SUJ-MES-NACIM = 6  AND SUJ-DIA-NACIM >= 22)          
077200                 OR (SUJ-MES-NACIM = 7  AND SUJ-DIA-NACIM <= 22)          
077300                   MOVE 7  TO WS-CONSTEL-WK                               
077400               WHEN (SUJ-MES-NACIM = 7  AND SUJ-DIA-NACIM >= 23)          
077500                 OR (SUJ-MES-NACIM = 8  AND SUJ-DIA-NACIM <= 22)          
077600                   MOVE 8  TO WS-CONSTEL-WK                               
077700               WHEN (SUJ-MES-NACIM = 8  AND SUJ-DIA-NACIM >= 23)          
077800                 OR (SUJ-MES-NACIM = 9  AND SUJ-DIA-NACIM <= 22)          
077900                   MOVE 9  TO WS-CONSTEL-WK                               
078000               WHEN (SUJ-MES-NACIM = 9  AND SUJ-DIA-NACIM >= 23)          
078100                 OR (SUJ-MES-NACIM = 10 AND SUJ-DIA-NACIM <= 23)          
078200                   MOVE 10 TO WS-CONSTEL-WK                               
078300               WHEN (SUJ-MES-NACIM = 10 AND SUJ-DIA-NACIM >= 24)          
078400                 OR (SUJ-MES-NACIM = 11 AND SUJ-DIA-NACIM <= 22)          
078500                   MOVE 11 TO WS-CONSTEL-WK                               
078600               WHEN OTHER                                                 
078700                   MOVE 12 TO WS-CONSTEL-WK                               
078800           END-EVALUATE                                                   
078900           EVALUATE TRUE                                                  
079000               WHEN SUJ-MES-NACIM >= 3 AND SUJ-MES-NACIM <= 5             
079100                   MOVE 1 TO WS-SEASON-WK                                 
079200               WHEN SUJ-MES-NACIM >= 6 AND SUJ-MES-NACIM <= 8             
079300                   MOVE 2 TO WS-SEASON-WK                                 
079400               WHEN SUJ-MES-NACIM >= 9 AND SUJ-MES-NACIM <= 11            
079500                   MOVE 3 TO WS-SEASON-WK                                 
079600               WHEN OTHER                                                 
079700                   MOVE 4 TO WS-SEASON-WK                                 
079800           END-EVALUATE                                                   
079900           MOVE SUJ-MES-NACIM TO WS-JIEQI-WK.                             
080000       2700-EXIT.                                                         
080100           EXIT.                                                          
080200                                                                          
080300      ************************************************************        
080400      *  2800 - ESCRITURA DEL REGISTRO DE PILARES (BZTPIR)                
080500      ************************************************************        
080600       2800-WRITE-BZTPIR.                                                 
080700           MOVE SPACES       TO BZTPIR                                    
080800           MOVE SUJ-ID        TO PIR-SUJ-ID                               
080900           MOVE WS-YR-STEM    TO PIR-ANIO-TALLO                           
081000           MOVE WS-YR-BRANCH  TO PIR-ANIO-RAMA                            
081100           MOVE WS-MO-STEM    TO PIR-MES-TALLO                            
081200           MOVE WS-MO-BRANCH  TO PIR-MES-RAMA                             
081300           MOVE WS-DY-STEM    TO PIR-DIA-TALLO                            
081400           MOVE WS-DY-BRANCH  TO PIR-DIA-RAMA                             
081500           MOVE WS-HR-STEM    TO PIR-HORA-TALLO                           
081600           MOVE WS-HR-BRANCH  TO PIR-HORA-RAMA                            
081700           MOVE WS-ZODIAC-IDX TO PIR-ZODIACO                              
081800           MOVE WS-CONSTEL-WK TO PIR-CONSTELACION                         
081900           MOVE WS-SEASON-WK  TO PIR-ESTACION                             
082000           MOVE WS-JIEQI-WK   TO PIR-TERMINO-SOLAR                        
082100           WRITE BZTPIR                                                   
082200           ADD 1 TO WS-CT-PILLAR-WRT.                                     
082300      ************************************************************        
082400      *  3000-WUXING THRU 3900-EXIT - UNIDAD WUXING: CENSO DE             
082500      *  ELEMENTOS, PORCENTAJES, FUERTE/DEBIL/FALTANTE, FUERZA DEL        
082600      *  TALLO DEL DIA, ELEMENTOS FAVORABLES/ADVERSOS; DESPACHA A         
082700      *  GEJU, SHISHEN Y LOS MODULOS DERIVADOS (PASO 2 DEL LOTE)          
082800      ************************************************************        
082900       3000-WUXING.                                                       
083000           PERFORM 3100-ELEMENT-CENSUS      THRU 3100-EXIT                
083100           PERFORM 3200-ELEMENT-PERCENT     THRU 3200-EXIT                
083200           PERFORM 3300-STRONGEST-WEAKEST   THRU 3300-EXIT                
083300           PERFORM 3400-MISSING-ELEMENTS    THRU 3400-EXIT                
083400           PERFORM 3500-DAY-MASTER-STRENGTH THRU 3500-EXIT                
083500           PERFORM 3600-FAVORABLE-ELEMENTS  THRU 3600-EXIT                
083600           PERFORM 4000-GEJU                THRU 4000-EXIT                
083700           PERFORM 5000-SHISHEN             THRU 5000-EXIT                
083800           PERFORM 6000-DERIVED-MODULES     THRU 6000-EXIT.               
083900       3000-EXIT.                                                         
084000           EXIT.                                                          
084100                                                                          
084200      ************************************************************        
084300      *  3100 - CENSO PONDERADO: 1.0 POR TALLO VISIBLE, 1.0 POR           
084400      *  RAMA, 0.3 POR CADA TALLO OCULTO DE LA RAMA, DE LOS CUATRO        
084500      *  PILARES.                                                         
084600      ************************************************************        
084700       3100-ELEMENT-CENSUS.                                               
084800           MOVE ZERO TO WS-ELEM-WOOD  WS-ELEM-FIRE  WS-ELEM-EARTH         
084900               WS-ELEM-METAL WS-ELEM-WATER                                
085000           PERFORM 3110-CENSUS-ONE-PILLAR                                 
085100               VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > 4.           
085200       3100-EXIT.                                                         
085300           EXIT.                                                          
085400                                                                          
085500       3110-CENSUS-ONE-PILLAR.                                            
085600           COMPUTE WS-SUB-2 = WS-P-STEM (WS-SUB-1) + 1                    
085700           MOVE BZ-STEM-ELEM (WS-SUB-2) TO WS-SUB-3                       
085800           ADD 1.0 TO WS-ELEM-CT (WS-SUB-3)                               
085900           COMPUTE WS-SUB-2 = WS-P-BRANCH (WS-SUB-1) + 1                  
086000           MOVE BZ-BRANCH-ELEM (WS-SUB-2) TO WS-SUB-3                     
086100           ADD 1.0 TO WS-ELEM-CT (WS-SUB-3)                               
086200           MOVE BZ-HIDSTEM-CNT (WS-SUB-2) TO WS-YEAR-SUB                  
086300           PERFORM 3120-CENSUS-HIDDEN-STEM                                
086400               VARYING WS-STEP-SUB FROM 1 BY 1                            
086500               UNTIL WS-STEP-SUB > WS-YEAR-SUB.                           
086600                                                                          
086700       3120-CENSUS-HIDDEN-STEM.                                           
086800           MOVE BZ-HIDSTEM-SLOT (WS-SUB-2, WS-STEP-SUB)                   
086900               TO WS-HID-STEM-VAL                                         
087000           COMPUTE WS-SCAN-SUB = WS-HID-STEM-VAL + 1                      
087100           MOVE BZ-STEM-ELEM (WS-SCAN-SUB) TO WS-HID-ELEM                 
087200           ADD 0.3 TO WS-ELEM-CT (WS-HID-ELEM).                           
087300                                                                          
087400      ************************************************************        
087500      *  3200 - PORCENTAJE = CONTEO / TOTAL * 100, REDONDEO A DOS         
087600      *  DECIMALES; CERO SI EL TOTAL ES CERO.                             
087700      ************************************************************        
087800       3200-ELEMENT-PERCENT.                                              
087900           COMPUTE WS-ELEM-TOTAL =                                        
088000               WS-ELEM-WOOD + WS-ELEM-FIRE + WS-ELEM-EARTH                
088100               + WS-ELEM-METAL + WS-ELEM-WATER                            
088200           IF WS-ELEM-TOTAL = ZERO                                        
088300               MOVE ZERO TO WS-ELEM-PCT (1) WS-ELEM-PCT (2)               
088400                   WS-ELEM-PCT (3) WS-ELEM-PCT (4) WS-ELEM-PCT (5)        
088500           ELSE                                                           
088600               PERFORM 3210-PCT-ONE-ELEM                                  
088700                   VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > 5        
088800           END-IF.                                                        
088900       3200-EXIT.                                                         
089000           EXIT.                                                          
089100                                                                          
089200       3210-PCT-ONE-ELEM.                                                 
089300           COMPUTE WS-ELEM-PCT (WS-SUB-1) ROUNDED =                       
089400               WS-ELEM-CT (WS-SUB-1) / WS-ELEM-TOTAL * 100.               
089500                                                                          
089600      ************************************************************        
089700      *  3300 - ELEMENTO MAS FUERTE/MAS DEBIL, DESEMPATE POR ORDEN        
089800      *  FIJO MADERA-FUEGO-TIERRA-METAL-AGUA (1ER MAX/MIN)                
089900      ************************************************************        
090000       3300-STRONGEST-WEAKEST.                                            
090100           MOVE 1 TO WS-STRONGEST-ELEM                                    
090200           MOVE 1 TO WS-WEAKEST-ELEM                                      
090300           PERFORM 3310-SCAN-STRONG-WEAK                                  
090400               VARYING WS-SUB-1 FROM 2 BY 1 UNTIL WS-SUB-1 > 5.           
090500       3300-EXIT.                                                         
090600           EXIT.                                                          
090700                                                                          
090800       3310-SCAN-STRONG-WEAK.                                             
090900           IF WS-ELEM-CT (WS-SUB-1) >                                     
091000                   WS-ELEM-CT (WS-STRONGEST-ELEM)                         
091100               MOVE WS-SUB-1 TO WS-STRONGEST-ELEM                         
091200           END-IF                                                         
091300           IF WS-ELEM-CT (WS-SUB-1) < WS-ELEM-CT (WS-WEAKEST-ELEM)        
091400               MOVE WS-SUB-1 TO WS-WEAKEST-ELEM                           
091500           END-IF.                                                        
091600                                                                          
091700      ************************************************************        
091800      *  3400 - FALTANTE CUANDO EL CONTEO ES CERO O LA PARTIC-            
091900      *  ES MENOR A 5 POR CIENTO.                                         
092000      ************************************************************        
092100       3400-MISSING-ELEMENTS.                                             
092200           PERFORM 3410-SET-MISSING-FLAG                                  
092300               VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > 5.           
092400       3400-EXIT.                                                         
092500           EXIT.                                                          
092600                                                                          
092700       3410-SET-MISSING-FLAG.                                             
092800           IF WS-ELEM-CT (WS-SUB-1) = ZERO                                
092900                   OR WS-ELEM-PCT (WS-SUB-1) < 5.00                       
093000               MOVE 'Y' TO WS-MISSING-FLAGS (WS-SUB-1:1)                  
093100           ELSE                                                           
093200               MOVE 'N' TO WS-MISSING-FLAGS (WS-SUB-1:1)                  
093300           END-IF.                                                        
093400                                                                          
093500      ************************************************************        
093600      *  3500 - FUERZA DEL TALLO DEL DIA: DELING (APOYO ESTAC.)           
093700      *  DEDI (ARRAIGO) Y DESHI (APOYO DE PARES EN ANIO/MES/HORA).        
093800      *  VALOR = 50 + 20*DELING + 15*DEDI + 5*DESHI.                      
093900      ************************************************************        
094000       3500-DAY-MASTER-STRENGTH.                                          
094100           COMPUTE WS-SUB-2 = WS-DY-STEM + 1                              
094200           MOVE BZ-STEM-ELEM (WS-SUB-2) TO WS-DAY-ELEM                    
094300           MOVE 'N' TO WS-DELING-SW                                       
094400           COMPUTE WS-SUB-2 = WS-MO-BRANCH + 1                            
094500           IF BZ-BRANCH-ELEM (WS-SUB-2) = WS-DAY-ELEM                     
094600               MOVE 'Y' TO WS-DELING-SW                                   
094700           END-IF                                                         
094800           MOVE 'N' TO WS-DEDI-SW                                         
094900           PERFORM 3510-CHECK-DEDI                                        
095000               VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > 4            
095100                   OR WS-DEDI-SW = 'Y'                                    
095200           MOVE ZERO TO WS-DESHI-CT                                       
095300           PERFORM 3520-CHECK-DESHI                                       
095400               VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > 4            
095500           MOVE 50 TO WS-STRENGTH-VALUE                                   
095600           IF WS-DELING-SW = 'Y'                                          
095700               ADD 20 TO WS-STRENGTH-VALUE                                
095800           END-IF                                                         
095900           IF WS-DEDI-SW = 'Y'                                            
096000               ADD 15 TO WS-STRENGTH-VALUE                                
096100           END-IF                                                         
096200           COMPUTE WS-STRENGTH-VALUE =                                    
096300               WS-STRENGTH-VALUE + (WS-DESHI-CT * 5)                      
096400           EVALUATE TRUE                                                  
096500               WHEN WS-STRENGTH-VALUE >= 80                               
096600                   MOVE 1 TO WS-STRENGTH-LEVEL                            
096700                   MOVE 'S' TO WS-STRENGTH-STATUS                         
096800               WHEN WS-STRENGTH-VALUE >= 65                               
096900                   MOVE 2 TO WS-STRENGTH-LEVEL                            
097000                   MOVE 'S' TO WS-STRENGTH-STATUS                         
097100               WHEN WS-STRENGTH-VALUE >= 50                               
097200                   MOVE 3 TO WS-STRENGTH-LEVEL                            
097300                   MOVE 'N' TO WS-STRENGTH-STATUS                         
097400               WHEN WS-STRENGTH-VALUE >= 35                               
097500                   MOVE 4 TO WS-STRENGTH-LEVEL                            
097600                   MOVE 'W' TO WS-STRENGTH-STATUS                         
097700               WHEN OTHER                                                 
097800                   MOVE 5 TO WS-STRENGTH-LEVEL                            
097900                   MOVE 'W' TO WS-STRENGTH-STATUS                         
098000           END-EVALUATE.                                                  
098100       3500-EXIT.                                                         
098200           EXIT.                                                          
098300                                                                          
098400       3510-CHECK-DEDI.                                                   
098500           COMPUTE WS-SUB-2 = WS-P-BRANCH (WS-SUB-1) + 1                  
098600           IF BZ-BRANCH-ELEM (WS-SUB-2) = WS-DAY-ELEM                     
098700               MOVE 'Y' TO WS-DEDI-SW                                     
098800           ELSE                                                           
098900               MOVE BZ-HIDSTEM-CNT (WS-SUB-2) TO WS-YEAR-SUB              
099000               PERFORM 3511-CHECK-DEDI-HIDDEN                             
099100                   VARYING WS-STEP-SUB FROM 1 BY 1                        
099200                   UNTIL WS-STEP-SUB > WS-YEAR-SUB                        
099300                       OR WS-DEDI-SW = 'Y'                                
099400           END-IF.                                                        
099500                                                                          
099600       3511-CHECK-DEDI-HIDDEN.                                            
099700           MOVE BZ-HIDSTEM-SLOT (WS-SUB-2, WS-STEP-SUB)                   
099800               TO WS-HID-STEM-VAL                                         
099900           COMPUTE WS-SCAN-SUB = WS-HID-STEM-VAL + 1                      
100000           IF BZ-STEM-ELEM (WS-SCAN-SUB) = WS-DAY-ELEM                    
100100               MOVE 'Y' TO WS-DEDI-SW                                     
100200           END-IF.                                                        
100300                                                                          
100400       3520-CHECK-DESHI.                                                  
100500           IF WS-SUB-1 NOT = 3                                            
100600               COMPUTE WS-SUB-2 = WS-P-STEM (WS-SUB-1) + 1                
100700               IF BZ-STEM-ELEM (WS-SUB-2) = WS-DAY-ELEM                   
100800                   ADD 1 TO WS-DESHI-CT                                   
100900               END-IF                                                     
101000               COMPUTE WS-SUB-2 = WS-P-BRANCH (WS-SUB-1) + 1              
101100               IF BZ-BRANCH-ELEM (WS-SUB-2) = WS-DAY-ELEM                 
101200                   ADD 1 TO WS-DESHI-CT                                   
101300               END-IF                                                     
101400           END-IF.                                                        
101500                                                                          
101600      ************************************************************        
101700      *  3600 - YONGSHEN/XISHEN/JISHEN SEGUN EL ESTADO DE FUERZA.         
101800      *  E = ELEMENTO DEL TALLO DEL DIA.                                  
101900      ************************************************************        
102000       3600-FAVORABLE-ELEMENTS.                                           
102100           MOVE BZ-ICTRL (WS-DAY-ELEM) TO WS-CTRL-OF-E                    
102200           MOVE ZERO TO WS-YONGSHEN (1) WS-YONGSHEN (2)                   
102300               WS-XISHEN WS-JISHEN (1) WS-JISHEN (2)                      
102400           MOVE ZERO TO WS-YONGSHEN-CT WS-JISHEN-CT                       
102500           EVALUATE WS-STRENGTH-STATUS                                    
102600               WHEN 'S'                                                   
102700                   MOVE WS-CTRL-OF-E TO WS-YONGSHEN (1)                   
102800                   MOVE 1             TO WS-YONGSHEN-CT                   
102900                   MOVE BZ-PROD  (WS-DAY-ELEM) TO WS-XISHEN               
103000                   MOVE WS-DAY-ELEM             TO WS-JISHEN (1)          
103100                   MOVE BZ-IPROD (WS-DAY-ELEM) TO WS-JISHEN (2)           
103200                   MOVE 2             TO WS-JISHEN-CT                     
103300               WHEN 'W'                                                   
103400                   MOVE BZ-IPROD (WS-DAY-ELEM) TO WS-YONGSHEN (1)         
103500                   MOVE WS-DAY-ELEM             TO WS-YONGSHEN (2)        
103600                   MOVE 2             TO WS-YONGSHEN-CT                   
103700                   MOVE BZ-IPROD (WS-DAY-ELEM) TO WS-XISHEN               
103800                   MOVE WS-CTRL-OF-E  TO WS-JISHEN (1)                    
103900                   MOVE BZ-PROD (WS-DAY-ELEM) TO WS-JISHEN (2)            
104000                   MOVE 2             TO WS-JISHEN-CT                     
104100               WHEN OTHER                                                 
104200                   CONTINUE                                               
104300           END-EVALUATE.                                                  
104400       3600-EXIT.                                                         
104500           EXIT.                                                          
104600                                                                          
104700      ************************************************************        
104800      *  3700 - DIEZ DIOSES DE UN TALLO S FRENTE AL TALLO R               
104900      *  (RUTINA GENERICA REUTILIZADA POR GEJU Y POR SHISHEN).            
105000      *  ENTRA EN WS-TG-IN-STEM, SALE EN WS-TG-OF-STEM (01-10).           
105100      ************************************************************        
105200       3700-TENGOD-OF-STEM.                                               
105300           COMPUTE WS-SUB-2 = WS-TG-IN-STEM + 1                           
105400           MOVE BZ-STEM-ELEM (WS-SUB-2) TO WS-TG-ELEM-S                   
105500           COMPUTE WS-SUB-2 = WS-DY-STEM + 1                              
105600           MOVE BZ-STEM-ELEM (WS-SUB-2) TO WS-TG-ELEM-R                   
105700           DIVIDE WS-TG-IN-STEM BY 2 GIVING WS-SCAN-SUB                   
105800               REMAINDER WS-YEAR-SUB                                      
105900           DIVIDE WS-DY-STEM BY 2 GIVING WS-SCAN-SUB                      
106000               REMAINDER WS-STEP-SUB                                      
106100           EVALUATE TRUE                                                  
106200               WHEN WS-TG-ELEM-S = WS-TG-ELEM-R                           
106300                   IF WS-YEAR-SUB = WS-STEP-SUB                           
106400                       MOVE 1 TO WS-TG-OF-STEM                            
106500                   ELSE                                                   
106600                       MOVE 2 TO WS-TG-OF-STEM                            
106700                   END-IF                                                 
106800               WHEN WS-TG-ELEM-S = BZ-PROD (WS-TG-ELEM-R)                 
106900                   IF WS-YEAR-SUB = WS-STEP-SUB                           
107000                       MOVE 3 TO WS-TG-OF-STEM                            
107100                   ELSE                                                   
107200                       MOVE 4 TO WS-TG-OF-STEM                            
107300                   END-IF                                                 
107400               WHEN WS-TG-ELEM-S = BZ-ICTRL (WS-TG-ELEM-R)                
107500                   IF WS-YEAR-SUB = WS-STEP-SUB                           
107600                       MOVE 7 TO WS-TG-OF-STEM                            
107700                   ELSE                                                   
107800                       MOVE 8 TO WS-TG-OF-STEM                            
107900                   END-IF                                                 
108000               WHEN BZ-CTRL (WS-TG-ELEM-R) = WS-TG-ELEM-S                 
108100                   IF WS-YEAR-SUB = WS-STEP-SUB                           
108200                       MOVE 5 TO WS-TG-OF-STEM                            
108300                   ELSE                                                   
108400                       MOVE 6 TO WS-TG-OF-STEM                            
108500                   END-IF                                                 
108600               WHEN OTHER                                                 
108700                   IF WS-YEAR-SUB = WS-STEP-SUB                           
108800                       MOVE 9 TO WS-TG-OF-STEM                            
108900                   ELSE                                                   
109000                       MOVE 10 TO WS-TG-OF-STEM                           
109100                   END-IF                                                 
109200           END-EVALUATE.                                                  
109300       3700-EXIT.                                                         
109400           EXIT.                                                          
109500                                                                          
109600      ************************************************************        
109700      *  4000-GEJU THRU 4900-EXIT - UNIDAD GEJU (PATRON)                  
109800      ************************************************************        
109900       4000-GEJU.                                                         
110000           PERFORM 4100-SPECIAL-PATTERN THRU 4100-EXIT                    
110100           IF WS-GEJU-CODE = ZERO                                         
110200               PERFORM 4200-NORMAL-PATTERN THRU 4200-EXIT                 
110300           END-IF.                                                        
110400       4000-EXIT.                                                         
110500           EXIT.                                                          
110600                                                                          
110700      ************************************************************        
110800      *  4100 - PATRON DOMINANTE, SOLO SE PRUEBA SI VALOR < 30 (NO        
110900      *  ALCANZABLE CON EL PISO DE 50 DE LA FORMULA DE 3500 - SE          
111000      *  MANTIENE LA REGLA POR SI CAMBIA LA FORMULA A FUTURO.             
111100      ************************************************************        
111200       4100-SPECIAL-PATTERN.                                              
111300           MOVE ZERO TO WS-GEJU-CODE                                      
111400           IF WS-STRENGTH-VALUE < 30                                      
111500               IF WS-ELEM-PCT (4) > 70.00                                 
111600                   MOVE 11 TO WS-GEJU-CODE                                
111700               ELSE                                                       
111800                   IF WS-ELEM-PCT (1) > 70.00                             
111900                       MOVE 12 TO WS-GEJU-CODE                            
112000                   END-IF                                                 
112100               END-IF                                                     
112200           END-IF.                                                        
112300       4100-EXIT.                                                         
112400           EXIT.                                                          
112500                                                                          
112600      ************************************************************        
112700      *  4200 - PATRON NORMAL SEGUN EL DIEZ-DIOSES DEL TALLO DEL          
112800      *  PILAR DEL MES.                                                   
112900      ************************************************************        
113000       4200-NORMAL-PATTERN.                                               
113100           MOVE WS-MO-STEM TO WS-TG-IN-STEM                               
113200           PERFORM 3700-TENGOD-OF-STEM THRU 3700-EXIT                     
113300           EVALUATE WS-TG-OF-STEM                                         
113400               WHEN 8  MOVE 01 TO WS-GEJU-CODE                            
113500               WHEN 7  MOVE 02 TO WS-GEJU-CODE                            
113600               WHEN 6  MOVE 03 TO WS-GEJU-CODE                            
113700               WHEN 5  MOVE 04 TO WS-GEJU-CODE                            
113800               WHEN 10 MOVE 05 TO WS-GEJU-CODE                            
113900               WHEN 9  MOVE 06 TO WS-GEJU-CODE                            
114000               WHEN 3  MOVE 07 TO WS-GEJU-CODE                            
114100               WHEN 4  MOVE 08 TO WS-GEJU-CODE                            
114200               WHEN OTHER MOVE 09 TO WS-GEJU-CODE                         
114300           END-EVALUATE.                                                  
114400       4200-EXIT.                                                         
114500           EXIT.                                                          
114600                                                                          
114700      ************************************************************        
114800      *  5000-SHISHEN THRU 5900-EXIT - UNIDAD SHISHEN                     
114900      ************************************************************        
115000       5000-SHISHEN.                                                      
115100           MOVE ZERO TO WS-TG-BIJIAN WS-TG-JIECAI WS-TG-SHISHEN           
115200               WS-TG-SHANGGUAN WS-TG-PIANCAI WS-TG-ZHENGCAI               
115300               WS-TG-QISHA WS-TG-ZHENGGUAN WS-TG-PIANYIN                  
115400               WS-TG-ZHENGYIN                                             
115500           PERFORM 5100-WEIGH-ONE-PILLAR                                  
115600               VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > 4            
115700           PERFORM 5300-COMBINATIONS THRU 5300-EXIT.                      
115800       5000-EXIT.                                                         
115900           EXIT.                                                          
116000                                                                          
116100      ************************************************************        
116200      *  5100 - 1.0 POR EL DIEZ-DIOSES DEL TALLO VISIBLE, 0.5 POR         
116300      *  EL DEL PRIMER (PRINCIPAL) TALLO OCULTO DE LA RAMA.               
116400      ************************************************************        
116500       5100-WEIGH-ONE-PILLAR.                                             
116600           MOVE WS-P-STEM (WS-SUB-1) TO WS-TG-IN-STEM                     
116700           PERFORM 3700-TENGOD-OF-STEM THRU 3700-EXIT                     
116800           ADD 1.0 TO WS-TG-CT (WS-TG-OF-STEM)                            
116900           COMPUTE WS-SUB-2 = WS-P-BRANCH (WS-SUB-1) + 1                  
117000           MOVE BZ-HIDSTEM-CNT (WS-SUB-2) TO WS-YEAR-SUB                  
117100           IF WS-YEAR-SUB > 0                                             
117200               MOVE BZ-HIDSTEM-SLOT (WS-SUB-2, 1) TO WS-TG-IN-STEM        
117300               PERFORM 3700-TENGOD-OF-STEM THRU 3700-EXIT                 
117400               ADD 0.5 TO WS-TG-CT (WS-TG-OF-STEM)                        
117500           END-IF.                                                        
117600                                                                          
117700      ************************************************************        
117800      *  5300 - BANDERAS DE COMBINACION: MIXTO OFICIAL (POS 1) Y          
117900      *  BRILLO DE PRODUCTO (POS 2).                                      
118000      ************************************************************        
118100       5300-COMBINATIONS.                                                 
118200           IF WS-TG-ZHENGGUAN > ZERO AND WS-TG-QISHA > ZERO               
118300               MOVE 'Y' TO WS-COMBO-FLAGS (1:1)                           
118400           ELSE                                                           
118500               MOVE 'N' TO WS-COMBO-FLAGS (1:1)                           
118600           END-IF                                                         
118700           IF WS-TG-SHISHEN > ZERO AND WS-TG-SHANGGUAN > ZERO             
118800               MOVE 'Y' TO WS-COMBO-FLAGS (2:1)                           
118900           ELSE                                                           
119000               MOVE 'N' TO WS-COMBO-FLAGS (2:1)                           
119100           END-IF.                                                        
119200       5300-EXIT.                                                         
119300           EXIT.                                                          
119400                                                                          
119500      ************************************************************        
119600      *  6000-DERIVED-MODULES THRU 6900-EXIT - PERSONALIDAD,              
119700      *  CARRERA, RIQUEZA, MATRIMONIO, SALUD E INTERPERSONALES;           
119800      *  ESCRIBE EL REGISTRO DE ANALISIS (BZTANL) AL FINAL.               
119900      ************************************************************        
120000       6000-DERIVED-MODULES.                                              
120100           PERFORM 6100-PERSONALITY    THRU 6100-EXIT                     
120200           PERFORM 6200-CAREER         THRU 6200-EXIT                     
120300           PERFORM 6300-WEALTH         THRU 6300-EXIT                     
120400           PERFORM 6400-MARRIAGE       THRU 6400-EXIT                     
120500           PERFORM 6500-HEALTH         THRU 6500-EXIT                     
120600           PERFORM 6600-INTERPERSONAL  THRU 6600-EXIT                     
120700           PERFORM 6800-WRITE-BZTANL.                                     
120800       6000-EXIT.                                                         
120900           EXIT.                                                          
121000                                                                          
121100      ************************************************************        
121200      *  6100 - DIEZ DIMENSIONES PUNTUADAS. SOLO LAS FAMILIAS DE          
121300      *  CUERPO-FUERTE/CUERPO-DEBIL DISPARAN (LAS DEMAS COMPARAN          
121400      *  DIEZ-DIOSES CONTRA ELEMENTOS Y NUNCA SON VERDADERAS).            
121500      ************************************************************        
121600       6100-PERSONALITY.                                                  
121700           PERFORM 6110-SCORE-ONE-DIM                                     
121800               VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > 10.          
121900       6100-EXIT.                                                         
122000           EXIT.                                                          
122100                                                                          
122200       6110-SCORE-ONE-DIM.                                                
122300           EVALUATE TRUE                                                  
122400               WHEN BZ-DIM-FAMILY (WS-SUB-1) = 1                          
122500                       AND WS-STRENGTH-STATUS = 'S'                       
122600                   MOVE BZ-DIM-SCORE (WS-SUB-1)                           
122700                       TO WS-DIM-SCORE (WS-SUB-1)                         
122800               WHEN BZ-DIM-FAMILY (WS-SUB-1) = 2                          
122900                       AND WS-STRENGTH-STATUS = 'W'                       
123000                   MOVE BZ-DIM-SCORE (WS-SUB-1)                           
123100                       TO WS-DIM-SCORE (WS-SUB-1)                         
123200               WHEN OTHER                                                 
123300                   MOVE 5.0 TO WS-DIM-SCORE (WS-SUB-1)                    
123400           END-EVALUATE.                                                  
123500                                                                          
123600      ************************************************************        
123700      *  6200 - CAMPOS DE CARRERA: DEL PATRON (GEJU 01-09 = CAMPO         
123800      *  01-09) MAS LAS REGLAS ADICIONALES POR DIEZ-DIOSES.               
123900      ************************************************************        
124000       6200-CAREER.                                                       
124100           MOVE ALL 'N' TO WS-CAREER-FLAGS                                
124200           IF WS-GEJU-CODE > 0 AND WS-GEJU-CODE < 10                      
124300               MOVE 'Y' TO WS-CAREER-FLAGS (WS-GEJU-CODE:1)               
124400           END-IF                                                         
124500           IF WS-TG-ZHENGGUAN > ZERO                                      
124600               MOVE 'Y' TO WS-CAREER-FLAGS (1:1)                          
124700           END-IF                                                         
124800           IF WS-TG-QISHA > ZERO                                          
124900               MOVE 'Y' TO WS-CAREER-FLAGS (2:1)                          
125000           END-IF                                                         
125100           IF WS-TG-ZHENGCAI > ZERO                                       
125200               MOVE 'Y' TO WS-CAREER-FLAGS (3:1)                          
125300           END-IF                                                         
125400           IF WS-TG-SHISHEN > ZERO OR WS-TG-SHANGGUAN > ZERO              
125500               MOVE 'Y' TO WS-CAREER-FLAGS (10:1)                         
125600           END-IF.                                                        
125700       6200-EXIT.                                                         
125800           EXIT.                                                          
125900                                                                          
126000      ************************************************************        
126100      *  6300 - NIVEL DE RIQUEZA                                          
126200      ************************************************************        
126300       6300-WEALTH.                                                       
126400           IF WS-TG-ZHENGCAI > ZERO                                       
126500               MOVE 2 TO WS-WEALTH-LEVEL                                  
126600           ELSE                                                           
126700               IF WS-TG-PIANCAI > ZERO                                    
126800                   MOVE 1 TO WS-WEALTH-LEVEL                              
126900               ELSE                                                       
127000                   MOVE 3 TO WS-WEALTH-LEVEL                              
127100               END-IF                                                     
127200           END-IF.                                                        
127300       6300-EXIT.                                                         
127400           EXIT.                                                          
127500                                                                          
127600      ************************************************************        
127700      *  6400 - NIVEL DE MATRIMONIO                                       
127800      ************************************************************        
127900       6400-MARRIAGE.                                                     
128000           IF WS-TG-ZHENGCAI > ZERO                                       
128100               MOVE 1 TO WS-MARRIAGE-LEVEL                                
128200           ELSE                                                           
128300               MOVE 2 TO WS-MARRIAGE-LEVEL                                
128400           END-IF.                                                        
128500       6400-EXIT.                                                         
128600           EXIT.                                                          
128700                                                                          
128800      ************************************************************        
128900      *  6500 - ORGANO DE RIESGO POR ELEMENTO FALTANTE (AGUA=RINON        
129000      *  MADERA=HIGADO-VESICULA; UNICOS DOS MAPEOS DE LA REGLA).          
129100      ************************************************************        
129200       6500-HEALTH.                                                       
129300           MOVE SPACES TO WS-HEALTH-ORGAN-1 WS-HEALTH-ORGAN-2             
129400           IF WS-MISSING-FLAGS (5:1) = 'Y'                                
129500               MOVE 'KIDNEY' TO WS-HEALTH-ORGAN-1                         
129600           END-IF                                                         
129700           IF WS-MISSING-FLAGS (1:1) = 'Y'                                
129800               MOVE 'LIVER-GALL' TO WS-HEALTH-ORGAN-2                     
129900           END-IF.                                                        
130000       6500-EXIT.                                                         
130100           EXIT.                                                          
130200                                                                          
130300      ************************************************************        
130400      *  6600 - SOCIOS DE TRES-ARMONIA DEL ZODIACO DEL SUJETO (LOS        
130500      *  OTROS DOS ANIMALES DE SU GRUPO). SEIS-ARMONIA, CHOQUE Y          
130600      *  DANO SE RESUELVEN DIRECTO EN EL REPORTE (3700-TENGOD-            
130700      *  OF-STEM NO APLICA AQUI, SON TABLAS DE UN SOLO PASO).             
130800      ************************************************************        
130900       6600-INTERPERSONAL.                                                
131000           MOVE SPACES TO WS-PARTNER-1 WS-PARTNER-2                       
131100           COMPUTE WS-SUB-1 = WS-ZODIAC-IDX + 1                           
131200           MOVE BZ-TRIHARM-GRP (WS-SUB-1) TO WS-TRIHARM-GRP               
131300           PERFORM 6610-FIND-TRIHARM-PARTNER                              
131400               VARYING WS-STEP-SUB FROM 0 BY 1                            
131500                   UNTIL WS-STEP-SUB > 11.                                
131600       6600-EXIT.                                                         
131700           EXIT.                                                          
131800                                                                          
131900       6610-FIND-TRIHARM-PARTNER.                                         
132000           IF WS-STEP-SUB NOT = WS-ZODIAC-IDX                             
132100               COMPUTE WS-SUB-2 = WS-STEP-SUB + 1                         
132200               IF BZ-TRIHARM-GRP (WS-SUB-2) = WS-TRIHARM-GRP              
132300                   IF WS-PARTNER-1 = SPACES                               
132400                       MOVE BZ-ZODIAC-NM (WS-SUB-2)                       
132500                           TO WS-PARTNER-1                                
132600                   ELSE                                                   
132700                       IF WS-PARTNER-2 = SPACES                           
132800                           MOVE BZ-ZODIAC-NM (WS-SUB-2)                   
132900                               TO WS-PARTNER-2                            
133000                       END-IF                                             
133100                   END-IF                                                 
133200               END-IF                                                     
133300           END-IF.                                                        
133400                                                                          
133500      ************************************************************        
133600      *  6800 - ESCRITURA DEL REGISTRO DE ANALISIS (BZTANL)               
133700      ************************************************************        
133800       6800-WRITE-BZTANL.                                                 
133900           MOVE SPACES             TO BZTANL                              
134000           MOVE SUJ-ID              TO ANL-SUJ-ID                         
134100           PERFORM 6810-MOVE-ELEM-COUNT                                   
134200               VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > 5            
134300           MOVE WS-STRONGEST-ELEM   TO ANL-ELEM-FUERTE                    
134400           MOVE WS-WEAKEST-ELEM     TO ANL-ELEM-DEBIL                     
134500           MOVE WS-MISSING-FLAGS    TO ANL-ELEM-FALTA                     
134600           MOVE WS-STRENGTH-VALUE   TO ANL-FUERZA-VALOR                   
134700           MOVE WS-STRENGTH-LEVEL   TO ANL-FUERZA-NIVEL                   
134800           MOVE WS-STRENGTH-STATUS  TO ANL-FUERZA-ESTADO                  
134900           MOVE WS-YONGSHEN (1)     TO ANL-YONGSHEN (1)                   
135000           MOVE WS-YONGSHEN (2)     TO ANL-YONGSHEN (2)                   
135100           MOVE WS-XISHEN           TO ANL-XISHEN                         
135200           MOVE WS-JISHEN (1)       TO ANL-JISHEN (1)                     
135300           MOVE WS-JISHEN (2)       TO ANL-JISHEN (2)                     
135400           MOVE WS-GEJU-CODE        TO ANL-GEJU-COD                       
135500           PERFORM 6820-MOVE-TENGOD-COUNT                                 
135600               VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > 10           
135700           MOVE WS-COMBO-FLAGS      TO ANL-COMBO-BANDERA                  
135800           MOVE WS-WEALTH-LEVEL     TO ANL-RIQUEZA-NIVEL                  
135900           MOVE WS-MARRIAGE-LEVEL   TO ANL-MATRIM-NIVEL                   
136000           WRITE BZTANL                                                   
136100           ADD 1 TO WS-CT-ANALYSIS-WRT.                                   
136200                                                                          
136300       6810-MOVE-ELEM-COUNT.                                              
136400           MOVE WS-ELEM-CT (WS-SUB-1)                                     
136500               TO ANL-ELEM-CONTEO (WS-SUB-1)                              
136600           MOVE WS-ELEM-PCT (WS-SUB-1)                                    
136700               TO ANL-ELEM-PORCENT (WS-SUB-1).                            
136800                                                                          
136900       6820-MOVE-TENGOD-COUNT.                                            
137000           MOVE WS-TG-CT (WS-SUB-1)                                       
137100               TO ANL-DIOSDIEZ-CONTEO (WS-SUB-1).                         
137200      ************************************************************        
137300      *  7000-DAYUN THRU 7900-EXIT - UNIDAD DAYUN: DIRECCION,             
137400      *  EDAD DE INICIO POR DISTANCIA AL JIE MAS CERCANO, DIEZ            
137500      *  CICLOS DECENALES Y SU CALIFICACION (PASO 3 DEL LOTE)             
137600      ************************************************************        
137700       7000-DAYUN.                                                        
137800           PERFORM 7100-DIRECTION                                         
137900           PERFORM 7200-START-AGE THRU 7200-EXIT                          
138000           MOVE WS-MO-STEM   TO WS-DAYUN-G                                
138100           MOVE WS-MO-BRANCH TO WS-DAYUN-B                                
138200           PERFORM 7300-WRITE-CYCLE                                       
138300               VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > 10.          
138400       7000-EXIT.                                                         
138500           EXIT.                                                          
138600                                                                          
138700      ************************************************************        
138800      *  7100 - TALLO YANG DE ANIO Y VARON, O TALLO YIN Y MUJER,          
138900      *  AVANZA; EN CASO CONTRARIO RETROCEDE.                             
139000      ************************************************************        
139100       7100-DIRECTION.                                                    
139200           DIVIDE WS-YR-STEM BY 2 GIVING WS-SCAN-SUB                      
139300               REMAINDER WS-STEP-SUB                                      
139400           IF (WS-STEP-SUB = 0 AND SUJ-SEXO = 'M')                        
139500                   OR (WS-STEP-SUB = 1 AND SUJ-SEXO = 'F')                
139600               MOVE 'F' TO WS-DAYUN-DIR                                   
139700           ELSE                                                           
139800               MOVE 'B' TO WS-DAYUN-DIR                                   
139900           END-IF.                                                        
140000                                                                          
140100      ************************************************************        
140200      *  7200 - DISTANCIA AL JIE MAYOR MAS CERCANO (SIGUIENTE SI          
140300      *  AVANZA, ANTERIOR SI RETROCEDE), USANDO LA TABLA FIJA DE          
140400      *  APROXIMACION BZ-JIEDAY Y LA RUTINA GENERICA 2510.                
140500      ************************************************************        
140600       7200-START-AGE.                                                    
140700           MOVE SUJ-ANIO-NACIM TO WS-DC-YEAR                              
140800           MOVE SUJ-MES-NACIM  TO WS-DC-MONTH                             
140900           MOVE SUJ-DIA-NACIM  TO WS-DC-DAY                               
141000           PERFORM 2510-DAY-COUNT THRU 2510-EXIT                          
141100           MOVE WS-DC-RESULT TO WS-BIRTH-DC                               
141200           COMPUTE WS-BIRTH-MIN-OF-DAY =                                  
141300               WS-WORK-HOUR * 60 + WS-WORK-MINUTE                         
141400           MOVE ZERO TO WS-JIE-DC                                         
141500           IF WS-DAYUN-DIR = 'F'                                          
141600               PERFORM 7210-FIND-FORWARD-JIE THRU 7210-EXIT               
141700           ELSE                                                           
141800               PERFORM 7220-FIND-BACKWARD-JIE THRU 7220-EXIT              
141900           END-IF                                                         
142000           IF WS-JIE-DC = ZERO                                            
142100               MOVE 1 TO WS-DAYUN-START-AGE                               
142200               MOVE 0 TO WS-DAYUN-START-MO                                
142300           ELSE                                                           
142400               PERFORM 7230-COMPUTE-DISTANCE THRU 7230-EXIT               
142500           END-IF.                                                        
142600       7200-EXIT.                                                         
142700           EXIT.                                                          
142800                                                                          
142900       7210-FIND-FORWARD-JIE.                                             
143000           MOVE SUJ-ANIO-NACIM TO WS-JIE-YEAR                             
143100           MOVE SUJ-MES-NACIM  TO WS-JIE-MONTH                            
143200           MOVE BZ-JIEDAY (SUJ-MES-NACIM) TO WS-JIE-DAY                   
143300           MOVE WS-JIE-YEAR  TO WS-DC-YEAR                                
143400           MOVE WS-JIE-MONTH TO WS-DC-MONTH                               
143500           MOVE WS-JIE-DAY   TO WS-DC-DAY                                 
143600           PERFORM 2510-DAY-COUNT THRU 2510-EXIT                          
143700           IF WS-DC-RESULT >= WS-BIRTH-DC                                 
143800               MOVE WS-DC-RESULT TO WS-JIE-DC                             
143900           ELSE                                                           
144000               IF SUJ-MES-NACIM = 12                                      
144100                   COMPUTE WS-JIE-YEAR = SUJ-ANIO-NACIM + 1               
144200                   MOVE 1 TO WS-JIE-MONTH                                 
144300               ELSE                                                       
144400                   MOVE SUJ-ANIO-NACIM TO WS-JIE-YEAR                     
144500                   COMPUTE WS-JIE-MONTH = SUJ-MES-NACIM + 1               
144600               END-IF                                                     
144700               MOVE BZ-JIEDAY (WS-JIE-MONTH) TO WS-JIE-DAY                
144800               MOVE WS-JIE-YEAR  TO WS-DC-YEAR                            
144900               MOVE WS-JIE-MONTH TO WS-DC-MONTH                           
145000               MOVE WS-JIE-DAY   TO WS-DC-DAY                             
145100               PERFORM 2510-DAY-COUNT THRU 2510-EXIT                      
145200               MOVE WS-DC-RESULT TO WS-JIE-DC                             
145300           END-IF.                                                        
145400       7210-EXIT.                                                         
145500           EXIT.                                                          
145600                                                                          
145700       7220-FIND-BACKWARD-JIE.                                            
145800           MOVE SUJ-ANIO-NACIM TO WS-JIE-YEAR                             
145900           MOVE SUJ-MES-NACIM  TO WS-JIE-MONTH                            
146000           MOVE BZ-JIEDAY (SUJ-MES-NACIM) TO WS-JIE-DAY                   
146100           MOVE WS-JIE-YEAR  TO WS-DC-YEAR                                
146200           MOVE WS-JIE-MONTH TO WS-DC-MONTH                               
146300           MOVE WS-JIE-DAY   TO WS-DC-DAY                                 
146400           PERFORM 2510-DAY-COUNT THRU 2510-EXIT                          
146500           IF WS-DC-RESULT <= WS-BIRTH-DC                                 
146600               MOVE WS-DC-RESULT TO WS-JIE-DC                             
146700           ELSE                                                           
146800               IF SUJ-MES-NACIM = 1                                       
146900                   COMPUTE WS-JIE-YEAR = SUJ-ANIO-NACIM - 1               
147000                   MOVE 12 TO WS-JIE-MONTH                                
147100               ELSE                                                       
147200                   MOVE SUJ-ANIO-NACIM TO WS-JIE-YEAR                     
147300                   COMPUTE WS-JIE-MONTH = SUJ-MES-NACIM - 1               
147400               END-IF                                                     
147500               IF WS-JIE-YEAR < 1900                                      
147600                   MOVE ZERO TO WS-JIE-DC                                 
147700               ELSE                                                       
147800                   MOVE BZ-JIEDAY (WS-JIE-MONTH) TO WS-JIE-DAY            
147900                   MOVE WS-JIE-YEAR  TO WS-DC-YEAR                        
148000                   MOVE WS-JIE-MONTH TO WS-DC-MONTH                       
148100                   MOVE WS-JIE-DAY   TO WS-DC-DAY                         
148200                   PERFORM 2510-DAY-COUNT THRU 2510-EXIT                  
148300                   MOVE WS-DC-RESULT TO WS-JIE-DC                         
148400               END-IF                                                     
148500           END-IF.                                                        
148600       7220-EXIT.                                                         
148700           EXIT.                                                          
148800                                                                          
148900      ************************************************************        
149000      *  7230 - DIAS ENTEROS ENTRE EL INSTANTE DE NACIMIENTO Y EL         
149100      *  JIE (MEDIODIA), REDONDEADO POR RESIDUO DE HORAS >= 12;           
149200      *  EDAD = DIAS / 3, MESES RESIDUALES = RESIDUO * 4.                 
149300      ************************************************************        
149400       7230-COMPUTE-DISTANCE.                                             
149500           IF WS-JIE-DC >= WS-BIRTH-DC                                    
149600               COMPUTE WS-DAY-DIFF = WS-JIE-DC - WS-BIRTH-DC              
149700               COMPUTE WS-NOON-RESIDUAL =                                 
149800                   720 - WS-BIRTH-MIN-OF-DAY                              
149900           ELSE                                                           
150000               COMPUTE WS-DAY-DIFF = WS-BIRTH-DC - WS-JIE-DC              
150100               COMPUTE WS-NOON-RESIDUAL =                                 
150200                   WS-BIRTH-MIN-OF-DAY - 720                              
150300           END-IF                                                         
150400           COMPUTE WS-DAYUN-MINUTES =                                     
150500               (WS-DAY-DIFF * 1440) + WS-NOON-RESIDUAL                    
150600           DIVIDE WS-DAYUN-MINUTES BY 1440 GIVING WS-DAY-DIFF             
150700               REMAINDER WS-DAYUN-REMAIN                                  
150800           IF WS-DAYUN-REMAIN >= 720                                      
150900               ADD 1 TO WS-DAY-DIFF                                       
151000           END-IF                                                         
151100           DIVIDE WS-DAY-DIFF BY 3 GIVING WS-DAYUN-START-AGE              
151200               REMAINDER WS-DAYUN-START-MO                                
151300           COMPUTE WS-DAYUN-START-MO = WS-DAYUN-START-MO * 4.             
151400       7230-EXIT.                                                         
151500           EXIT.                                                          
151600                                                                          
151700      ************************************************************        
151800      *  7300 - UN CICLO DECENAL: TALLO/RAMA POR DESPLAZAMIENTO DE        
151900      *  I POSICIONES (ADELANTE O ATRAS), EDADES, ANIOS Y                 
152000      *  CALIFICACION CONTRA LOS ELEMENTOS FAVORABLES/ADVERSOS.           
152100      ************************************************************        
152200       7300-WRITE-CYCLE.                                                  
152300           IF WS-DAYUN-DIR = 'F'                                          
152400               COMPUTE WS-SUB-2 = WS-DAYUN-G + WS-SUB-1                   
152500               COMPUTE WS-SUB-3 = WS-DAYUN-B + WS-SUB-1                   
152600           ELSE                                                           
152700               COMPUTE WS-SUB-2 = WS-DAYUN-G - WS-SUB-1 + 10              
152800               COMPUTE WS-SUB-3 = WS-DAYUN-B - WS-SUB-1 + 12              
152900           END-IF                                                         
153000           DIVIDE WS-SUB-2 BY 10 GIVING WS-SCAN-SUB                       
153100               REMAINDER WS-DAYUN-CYC-STEM                                
153200           DIVIDE WS-SUB-3 BY 12 GIVING WS-SCAN-SUB                       
153300               REMAINDER WS-DAYUN-CYC-BRANCH                              
153400           COMPUTE WS-DAYUN-AGE-LO =                                      
153500               WS-DAYUN-START-AGE + ((WS-SUB-1 - 1) * 10)                 
153600           COMPUTE WS-DAYUN-AGE-HI = WS-DAYUN-AGE-LO + 9                  
153700           COMPUTE WS-DAYUN-YR-LO =                                       
153800               SUJ-ANIO-NACIM + WS-DAYUN-AGE-LO                           
153900           COMPUTE WS-DAYUN-YR-HI =                                       
154000               SUJ-ANIO-NACIM + WS-DAYUN-AGE-HI                           
154100           COMPUTE WS-SCAN-SUB = WS-DAYUN-CYC-STEM + 1                    
154200           MOVE BZ-STEM-ELEM (WS-SCAN-SUB) TO WS-DAYUN-ELEM-G             
154300           COMPUTE WS-SCAN-SUB = WS-DAYUN-CYC-BRANCH + 1                  
154400           MOVE BZ-BRANCH-ELEM (WS-SCAN-SUB) TO WS-DAYUN-ELEM-B           
154500           IF WS-DAYUN-ELEM-G = WS-YONGSHEN (1)                           
154600                   OR WS-DAYUN-ELEM-G = WS-YONGSHEN (2)                   
154700                   OR WS-DAYUN-ELEM-B = WS-YONGSHEN (1)                   
154800                   OR WS-DAYUN-ELEM-B = WS-YONGSHEN (2)                   
154900               MOVE 'G' TO WS-DAYUN-EVAL                                  
155000           ELSE                                                           
155100               IF WS-DAYUN-ELEM-G = WS-JISHEN (1)                         
155200                       OR WS-DAYUN-ELEM-G = WS-JISHEN (2)                 
155300                       OR WS-DAYUN-ELEM-B = WS-JISHEN (1)                 
155400                       OR WS-DAYUN-ELEM-B = WS-JISHEN (2)                 
155500                   MOVE 'B' TO WS-DAYUN-EVAL                              
155600               ELSE                                                       
155700                   MOVE 'N' TO WS-DAYUN-EVAL                              
155800               END-IF                                                     
155900           END-IF                                                         
156000           MOVE SPACES            TO BZTDAY                               
156100           MOVE SUJ-ID            TO DAY-SUJ-ID                           
156200           MOVE WS-SUB-1          TO DAY-ETAPA                            
156300           MOVE WS-DAYUN-CYC-STEM TO DAY-CICLO-TALLO                      
156400           MOVE WS-DAYUN-CYC-BRANCH TO DAY-CICLO-RAMA                     
156500           MOVE WS-DAYUN-AGE-LO   TO DAY-EDAD-INICIO                      
156600           MOVE WS-DAYUN-AGE-HI   TO DAY-EDAD-FIN                         
156700           MOVE WS-DAYUN-YR-LO    TO DAY-ANIO-INICIO                      
156800           MOVE WS-DAYUN-YR-HI    TO DAY-ANIO-FIN                         
156900           MOVE WS-DAYUN-DIR      TO DAY-DIRECCION                        
157000           MOVE WS-DAYUN-EVAL     TO DAY-EVALUACION                       
157100           WRITE BZTDAY                                                   
157200           ADD 1 TO WS-CT-DAYUN-WRT                                       
157300           PERFORM 0270-PRINT-CYCLE-LINE.                                 
157400                                                                          
157500      ************************************************************        
157600      *  9000-LIUNIAN THRU 9900-EXIT - UNIDAD LIUNIAN: DIEZ ANIOS         
157700      *  A PARTIR DEL ANIO DE NACIMIENTO, RELACION CON LOS                
157800      *  ELEMENTOS FAVORABLES/ADVERSOS, CHOQUE DE RAMA Y PUNTAJE          
157900      *  COMPUESTO (PASO 5 DEL LOTE)                                      
158000      ************************************************************        
158100       9000-LIUNIAN.                                                      
158200           PERFORM 9100-WRITE-YEAR                                        
158300               VARYING WS-SUB-1 FROM 0 BY 1 UNTIL WS-SUB-1 > 9.           
158400       9000-EXIT.                                                         
158500           EXIT.                                                          
158600                                                                          
158700       9100-WRITE-YEAR.                                                   
158800           COMPUTE WS-LN-YEAR = SUJ-ANIO-NACIM + WS-SUB-1                 
158900           COMPUTE WS-SUB-2 = WS-LN-YEAR - 1900 + 6                       
159000           DIVIDE WS-SUB-2 BY 10 GIVING WS-SUB-3                          
159100               REMAINDER WS-LN-STEM                                       
159200           COMPUTE WS-SUB-2 = WS-LN-YEAR - 1900                           
159300           DIVIDE WS-SUB-2 BY 12 GIVING WS-SUB-3                          
159400               REMAINDER WS-LN-BRANCH                                     
159500           COMPUTE WS-SUB-2 = WS-LN-STEM + 1                              
159600           MOVE BZ-STEM-ELEM (WS-SUB-2) TO WS-LN-ELEM                     
159700           PERFORM 9200-FAVOR-DEGREE   THRU 9200-EXIT                     
159800           PERFORM 9300-UNFAVOR-DEGREE THRU 9300-EXIT                     
159900           PERFORM 9400-CLASH-CHECK    THRU 9400-EXIT                     
160000           COMPUTE WS-TOTAL-SCORE ROUNDED =                               
160100               (WS-YS-DEGREE * 0.6) + (WS-JS-DEGREE * 0.4)                
160200           EVALUATE TRUE                                                  
160300               WHEN WS-TOTAL-SCORE >= 4.0                                 
160400                   MOVE 'G' TO WS-OVERALL                                 
160500               WHEN WS-TOTAL-SCORE >= 3.0                                 
160600                   MOVE 'N' TO WS-OVERALL                                 
160700               WHEN OTHER                                                 
160800                   MOVE 'B' TO WS-OVERALL                                 
160900           END-EVALUATE                                                   
161000           IF WS-SUB-1 = 0                                                
161100               MOVE WS-OVERALL TO WS-FY-VEREDICTO                         
161200           END-IF                                                         
161300           PERFORM 9500-WRITE-LIUNIAN-REC.                                
161400                                                                          
161500      ************************************************************        
161600      *  9200 - GRADO DE LA RELACION DEL ANIO CON EL PRIMER               
161700      *  ELEMENTO YONGSHEN (3 SI NO HAY NINGUNO DEFINIDO).                
161800      ************************************************************        
161900       9200-FAVOR-DEGREE.                                                 
162000           IF WS-YONGSHEN-CT = ZERO                                       
162100               MOVE 3 TO WS-YS-DEGREE                                     
162200           ELSE                                                           
162300               MOVE WS-YONGSHEN (1) TO WS-LN-TARGET-ELEM                  
162400               PERFORM 9600-RELATION-DEGREE THRU 9600-EXIT                
162500               MOVE WS-LN-RAW-DEGREE TO WS-YS-DEGREE                      
162600           END-IF.                                                        
162700       9200-EXIT.                                                         
162800           EXIT.                                                          
162900                                                                          
163000      ************************************************************        
163100      *  9300 - GRADO DE LA RELACION DEL ANIO CON EL PRIMER               
163200      *  ELEMENTO JISHEN, INVERTIDO (5->2, 1->4, DEMAS IGUAL).            
163300      ************************************************************        
163400       9300-UNFAVOR-DEGREE.                                               
163500           IF WS-JISHEN-CT = ZERO                                         
163600               MOVE 3 TO WS-LN-RAW-DEGREE                                 
163700           ELSE                                                           
163800               MOVE WS-JISHEN (1) TO WS-LN-TARGET-ELEM                    
163900               PERFORM 9600-RELATION-DEGREE THRU 9600-EXIT                
164000           END-IF                                                         
164100           EVALUATE WS-LN-RAW-DEGREE                                      
164200               WHEN 5                                                     
164300                   MOVE 2 TO WS-JS-DEGREE                                 
164400               WHEN 1                                                     
164500                   MOVE 4 TO WS-JS-DEGREE                                 
164600               WHEN OTHER                                                 
164700                   MOVE WS-LN-RAW-DEGREE TO WS-JS-DEGREE                  
164800           END-EVALUATE.                                                  
164900       9300-EXIT.                                                         
165000           EXIT.                                                          
165100                                                                          
165200      ************************************************************        
165300      *  9400 - BANDERA DE CHOQUE DE LA RAMA DEL ANIO CONTRA LAS          
165400      *  CUATRO RAMAS DE LA CARTA (ANIO, MES, DIA, HORA).                 
165500      ************************************************************        
165600       9400-CLASH-CHECK.                                                  
165700           COMPUTE WS-SUB-2 = WS-LN-BRANCH + 1                            
165800           MOVE BZ-CLASH (WS-SUB-2) TO WS-LN-CLASH-PARTNER                
165900           PERFORM 9410-CHECK-ONE-PILLAR                                  
166000               VARYING WS-STEP-SUB FROM 1 BY 1                            
166100                   UNTIL WS-STEP-SUB > 4.                                 
166200       9400-EXIT.                                                         
166300           EXIT.                                                          
166400                                                                          
166500       9410-CHECK-ONE-PILLAR.                                             
166600           IF WS-P-BRANCH (WS-STEP-SUB) = WS-LN-CLASH-PARTNER             
166700               MOVE 'Y' TO WS-CLASH-FLAGS (WS-STEP-SUB:1)                 
166800           ELSE                                                           
166900               MOVE 'N' TO WS-CLASH-FLAGS (WS-STEP-SUB:1)                 
167000           END-IF.                                                        
167100                                                                          
167200      ************************************************************        
167300      *  9600 - GRADO GENERICO DE RELACION DEL ELEMENTO DEL TALLO         
167400      *  DEL ANIO (WS-LN-ELEM) CONTRA UN ELEMENTO OBJETIVO                
167500      *  (WS-LN-TARGET-ELEM); SALE EN WS-LN-RAW-DEGREE.                   
167600      ************************************************************        
167700       9600-RELATION-DEGREE.                                              
167800           EVALUATE TRUE                                                  
167900               WHEN BZ-PROD (WS-LN-ELEM) = WS-LN-TARGET-ELEM              
168000                   MOVE 5 TO WS-LN-RAW-DEGREE                             
168100               WHEN BZ-CTRL (WS-LN-ELEM) = WS-LN-TARGET-ELEM              
168200                   MOVE 1 TO WS-LN-RAW-DEGREE                             
168300               WHEN WS-LN-ELEM = WS-LN-TARGET-ELEM                        
168400                   MOVE 4 TO WS-LN-RAW-DEGREE                             
168500               WHEN BZ-PROD (WS-LN-TARGET-ELEM) = WS-LN-ELEM              
168600                   MOVE 2 TO WS-LN-RAW-DEGREE                             
168700               WHEN OTHER                                                 
168800                   MOVE 3 TO WS-LN-RAW-DEGREE                             
168900           END-EVALUATE.                                                  
169000       9600-EXIT.                                                         
169100           EXIT.                                                          
169200                                                                          
169300       9500-WRITE-LIUNIAN-REC.                                            
169400           MOVE SPACES           TO BZTLIU                                
169500           MOVE SUJ-ID           TO LIU-SUJ-ID                            
169600           MOVE WS-LN-YEAR       TO LIU-ANIO                              
169700           MOVE WS-LN-STEM       TO LIU-TALLO                             
169800           MOVE WS-LN-BRANCH     TO LIU-RAMA                              
169900           MOVE WS-YS-DEGREE     TO LIU-GRADO-FAVOR                       
170000           MOVE WS-JS-DEGREE     TO LIU-GRADO-ADVERSO                     
170100           MOVE WS-CLASH-FLAGS   TO LIU-CHOQUE-BANDERA                    
170200           MOVE WS-TOTAL-SCORE   TO LIU-PUNTAJE-TOTAL                     
170300           MOVE WS-OVERALL       TO LIU-VEREDICTO                         
170400           WRITE BZTLIU                                                   
170500           ADD 1 TO WS-CT-LIUNIAN-WRT                                     
170600           PERFORM 0280-PRINT-YEAR-LINE.                                  
170700      ************************************************************        
170800      *  8000-SHENSHA THRU 8900-EXIT - UNIDAD SHENSHA (ESTRELLAS          
170900      *  SIMBOLICAS): ONCE REGLAS SOBRE LAS RAMAS DE LOS CUATRO           
171000      *  PILARES, CERO O MAS REGISTROS BZTSHS POR SUJETO (PASO 4          
171100      *  DEL FLUJO DE LOTE)                                               
171200      ************************************************************        
171300       8000-SHENSHA.                                                      
171400           PERFORM 8100-YANG-BLADE THRU 8100-EXIT                         
171500           PERFORM 8200-ROBBERY    THRU 8200-EXIT                         
171600           PERFORM 8300-DISASTER   THRU 8300-EXIT                         
171700           PERFORM 8400-LONELY     THRU 8400-EXIT                         
171800           PERFORM 8500-WIDOW      THRU 8500-EXIT                         
171900           PERFORM 8600-NOBLE      THRU 8600-EXIT                         
172000           PERFORM 8700-LITERARY   THRU 8700-EXIT                         
172100           PERFORM 8750-LUAN-JOY   THRU 8750-EXIT                         
172200           PERFORM 8800-PEACH      THRU 8800-EXIT.                        
172300       8000-EXIT.                                                         
172400           EXIT.                                                          
172500                                                                          
172600      ************************************************************        
172700      *  8100 - ESPADA YANG (INAUSPICIOSA), RAMA UNICA POR TALLO          
172800      *  DEL DIA, PRIMERA COINCIDENCIA ENTRE LOS CUATRO PILARES.          
172900      ************************************************************        
173000       8100-YANG-BLADE.                                                   
173100           COMPUTE WS-SCAN-SUB = WS-DY-STEM + 1                           
173200           MOVE BZ-YANGBLADE (WS-SCAN-SUB) TO WS-SHS-TARGET               
173300           PERFORM 8900-SCAN-SINGLE-HIT THRU 8900-EXIT                    
173400           IF WS-SHS-FOUND = 'Y'                                          
173500               MOVE 1   TO WS-SHS-CODE                                    
173600               MOVE 'X' TO WS-SHS-KIND                                    
173700               PERFORM 8950-WRITE-SHENSHA-REC                             
173800           END-IF.                                                        
173900       8100-EXIT.                                                         
174000           EXIT.                                                          
174100                                                                          
174200      ************************************************************        
174300      *  8200 - ESTRELLA DEL ROBO (INAUSPICIOSA), POR GRUPO               
174400      *  ESTACIONAL DE LA RAMA DEL ANIO (BZ-TRIHARM-GRP).                 
174500      ************************************************************        
174600       8200-ROBBERY.                                                      
174700           COMPUTE WS-SCAN-SUB = WS-YR-BRANCH + 1                         
174800           MOVE BZ-TRIHARM-GRP (WS-SCAN-SUB) TO WS-YEAR-SUB               
174900           MOVE BZ-ROBBERY (WS-YEAR-SUB) TO WS-SHS-TARGET                 
175000           PERFORM 8900-SCAN-SINGLE-HIT THRU 8900-EXIT                    
175100           IF WS-SHS-FOUND = 'Y'                                          
175200               MOVE 2   TO WS-SHS-CODE                                    
175300               MOVE 'X' TO WS-SHS-KIND                                    
175400               PERFORM 8950-WRITE-SHENSHA-REC                             
175500           END-IF.                                                        
175600       8200-EXIT.                                                         
175700           EXIT.                                                          
175800                                                                          
175900      ************************************************************        
176000      *  8300 - ESTRELLA DEL DESASTRE (INAUSPICIOSA), MISMO GRUPO         
176100      *  DE LA RAMA DEL ANIO QUE LA ESTRELLA DEL ROBO.                    
176200      ************************************************************        
176300       8300-DISASTER.                                                     
176400           COMPUTE WS-SCAN-SUB = WS-YR-BRANCH + 1                         
176500           MOVE BZ-TRIHARM-GRP (WS-SCAN-SUB) TO WS-YEAR-SUB               
176600           MOVE BZ-DISASTER (WS-YEAR-SUB) TO WS-SHS-TARGET                
176700           PERFORM 8900-SCAN-SINGLE-HIT THRU 8900-EXIT                    
176800           IF WS-SHS-FOUND = 'Y'                                          
176900               MOVE 3   TO WS-SHS-CODE                                    
177000               MOVE 'X' TO WS-SHS-KIND                                    
177100               PERFORM 8950-WRITE-SHENSHA-REC                             
177200           END-IF.                                                        
177300       8300-EXIT.                                                         
177400           EXIT.                                                          
177500                                                                          
177600      ************************************************************        
177700      *  8400 - ESTRELLA SOLITARIA (INAUSPICIOSA), POR GRUPO              
177800      *  ESTACIONAL ALTERNO DE LA RAMA DEL ANIO (BZ-SEASON-GRP).          
177900      ************************************************************        
178000       8400-LONELY.                                                       
178100           COMPUTE WS-SCAN-SUB = WS-YR-BRANCH + 1                         
178200           MOVE BZ-SEASON-GRP (WS-SCAN-SUB) TO WS-YEAR-SUB                
178300           MOVE BZ-LONELY (WS-YEAR-SUB) TO WS-SHS-TARGET                  
178400           PERFORM 8900-SCAN-SINGLE-HIT THRU 8900-EXIT                    
178500           IF WS-SHS-FOUND = 'Y'                                          
178600               MOVE 4   TO WS-SHS-CODE                                    
178700               MOVE 'X' TO WS-SHS-KIND                                    
178800               PERFORM 8950-WRITE-SHENSHA-REC                             
178900           END-IF.                                                        
179000       8400-EXIT.                                                         
179100           EXIT.                                                          
179200                                                                          
179300      ************************************************************        
179400      *  8500 - ESTRELLA DE LA VIUDEZ (INAUSPICIOSA), MISMO GRUPO         
179500      *  ESTACIONAL ALTERNO QUE LA ESTRELLA SOLITARIA.                    
179600      ************************************************************        
179700       8500-WIDOW.                                                        
179800           COMPUTE WS-SCAN-SUB = WS-YR-BRANCH + 1                         
179900           MOVE BZ-SEASON-GRP (WS-SCAN-SUB) TO WS-YEAR-SUB                
180000           MOVE BZ-WIDOW (WS-YEAR-SUB) TO WS-SHS-TARGET                   
180100           PERFORM 8900-SCAN-SINGLE-HIT THRU 8900-EXIT                    
180200           IF WS-SHS-FOUND = 'Y'                                          
180300               MOVE 5   TO WS-SHS-CODE                                    
180400               MOVE 'X' TO WS-SHS-KIND                                    
180500               PERFORM 8950-WRITE-SHENSHA-REC                             
180600           END-IF.                                                        
180700       8500-EXIT.                                                         
180800           EXIT.                                                          
180900                                                                          
181000      ************************************************************        
181100      *  8600 - NOBLEZA CELESTIAL (AUSPICIOSA), DOS RAMAS POSIBLES        
181200      *  POR TALLO DEL DIA, PRIMERA COINCIDENCIA DE CUALQUIERA.           
181300      ************************************************************        
181400       8600-NOBLE.                                                        
181500           COMPUTE WS-SCAN-SUB = WS-DY-STEM + 1                           
181600           MOVE BZ-NOBLE-A (WS-SCAN-SUB) TO WS-SHS-TARGET                 
181700           MOVE BZ-NOBLE-B (WS-SCAN-SUB) TO WS-SHS-TARGET-2               
181800           MOVE 'N' TO WS-SHS-FOUND                                       
181900           MOVE ZERO TO WS-SHS-POS                                        
182000           PERFORM 8610-SCAN-NOBLE-POS                                    
182100               VARYING WS-STEP-SUB FROM 1 BY 1                            
182200                   UNTIL WS-STEP-SUB > 4 OR WS-SHS-FOUND = 'Y'            
182300           IF WS-SHS-FOUND = 'Y'                                          
182400               MOVE 6   TO WS-SHS-CODE                                    
182500               MOVE 'A' TO WS-SHS-KIND                                    
182600               PERFORM 8950-WRITE-SHENSHA-REC                             
182700           END-IF.                                                        
182800       8600-EXIT.                                                         
182900           EXIT.                                                          
183000                                                                          
183100       8610-SCAN-NOBLE-POS.                                               
183200           IF WS-P-BRANCH (WS-STEP-SUB) = WS-SHS-TARGET                   
183300                   OR WS-P-BRANCH (WS-STEP-SUB) = WS-SHS-TARGET-2         
183400               MOVE 'Y' TO WS-SHS-FOUND                                   
183500               MOVE WS-STEP-SUB TO WS-SHS-POS                             
183600               MOVE WS-P-BRANCH (WS-STEP-SUB) TO WS-SHS-TARGET            
183700           END-IF.                                                        
183800                                                                          
183900      ************************************************************        
184000      *  8700 - ESTRELLA LITERARIA (AUSPICIOSA), RAMA UNICA POR           
184100      *  TALLO DEL DIA, PRIMERA COINCIDENCIA.                             
184200      ************************************************************        
184300       8700-LITERARY.                                                     
184400           COMPUTE WS-SCAN-SUB = WS-DY-STEM + 1                           
184500           MOVE BZ-LITERARY (WS-SCAN-SUB) TO WS-SHS-TARGET                
184600           PERFORM 8900-SCAN-SINGLE-HIT THRU 8900-EXIT                    
184700           IF WS-SHS-FOUND = 'Y'                                          
184800               MOVE 7   TO WS-SHS-CODE                                    
184900               MOVE 'A' TO WS-SHS-KIND                                    
185000               PERFORM 8950-WRITE-SHENSHA-REC                             
185100           END-IF.                                                        
185200       8700-EXIT.                                                         
185300           EXIT.                                                          
185400                                                                          
185500      ************************************************************        
185600      *  8750 - LUAN ROJO Y ALEGRIA CELESTIAL (AUSPICIOSAS), POR          
185700      *  RAMA DEL ANIO DIRECTA; SOLO PILARES MES/DIA/HORA, SIN            
185800      *  DETENERSE EN LA PRIMERA (SE REGISTRAN TODAS LAS HALLADAS)        
185900      ************************************************************        
186000       8750-LUAN-JOY.                                                     
186100           COMPUTE WS-SUB-2 = 3 - WS-YR-BRANCH + 24                       
186200           DIVIDE WS-SUB-2 BY 12 GIVING WS-SUB-3                          
186300               REMAINDER WS-SHS-REDLUAN                                   
186400           COMPUTE WS-SUB-2 = WS-SHS-REDLUAN + 6                          
186500           DIVIDE WS-SUB-2 BY 12 GIVING WS-SUB-3                          
186600               REMAINDER WS-SHS-HVNJOY                                    
186700           PERFORM 8760-CHECK-LUAN-JOY-POS                                
186800               VARYING WS-STEP-SUB FROM 2 BY 1                            
186900                   UNTIL WS-STEP-SUB > 4.                                 
187000       8750-EXIT.                                                         
187100           EXIT.                                                          
187200                                                                          
187300       8760-CHECK-LUAN-JOY-POS.                                           
187400           IF WS-P-BRANCH (WS-STEP-SUB) = WS-SHS-REDLUAN                  
187500               MOVE 8   TO WS-SHS-CODE                                    
187600               MOVE 'A' TO WS-SHS-KIND                                    
187700               MOVE WS-STEP-SUB TO WS-SHS-POS                             
187800               MOVE WS-SHS-REDLUAN TO WS-SHS-TARGET                       
187900               PERFORM 8950-WRITE-SHENSHA-REC                             
188000           END-IF                                                         
188100           IF WS-P-BRANCH (WS-STEP-SUB) = WS-SHS-HVNJOY                   
188200               MOVE 9   TO WS-SHS-CODE                                    
188300               MOVE 'A' TO WS-SHS-KIND                                    
188400               MOVE WS-STEP-SUB TO WS-SHS-POS                             
188500               MOVE WS-SHS-HVNJOY TO WS-SHS-TARGET                        
188600               PERFORM 8950-WRITE-SHENSHA-REC                             
188700           END-IF.                                                        
188800                                                                          
188900      ************************************************************        
189000      *  8800 - FLOR DE DURAZNO (AUSPICIOSA), POR GRUPO ESTACIONAL        
189100      *  DE LA RAMA DEL ANIO; SI NO HAY COINCIDENCIA SE REPITE LA         
189200      *  BUSQUEDA CON EL GRUPO DE LA RAMA DEL DIA.                        
189300      ************************************************************        
189400       8800-PEACH.                                                        
189500           COMPUTE WS-SCAN-SUB = WS-YR-BRANCH + 1                         
189600           MOVE BZ-TRIHARM-GRP (WS-SCAN-SUB) TO WS-YEAR-SUB               
189700           MOVE BZ-PEACH (WS-YEAR-SUB) TO WS-SHS-TARGET                   
189800           PERFORM 8900-SCAN-SINGLE-HIT THRU 8900-EXIT                    
189900           IF WS-SHS-FOUND = 'N'                                          
190000               COMPUTE WS-SCAN-SUB = WS-DY-BRANCH + 1                     
190100               MOVE BZ-TRIHARM-GRP (WS-SCAN-SUB) TO WS-YEAR-SUB           
190200               MOVE BZ-PEACH (WS-YEAR-SUB) TO WS-SHS-TARGET               
190300               PERFORM 8900-SCAN-SINGLE-HIT THRU 8900-EXIT                
190400           END-IF                                                         
190500           IF WS-SHS-FOUND = 'Y'                                          
190600               MOVE 10  TO WS-SHS-CODE                                    
190700               MOVE 'A' TO WS-SHS-KIND                                    
190800               PERFORM 8950-WRITE-SHENSHA-REC                             
190900           END-IF.                                                        
191000       8800-EXIT.                                                         
191100           EXIT.                                                          
191200                                                                          
191300      ************************************************************        
191400      *  8900 - RUTINA GENERICA DE PRIMERA COINCIDENCIA DE UNA            
191500      *  RAMA OBJETIVO (WS-SHS-TARGET) ENTRE LOS CUATRO PILARES.          
191600      ************************************************************        
191700       8900-SCAN-SINGLE-HIT.                                              
191800           MOVE 'N' TO WS-SHS-FOUND                                       
191900           MOVE ZERO TO WS-SHS-POS                                        
192000           PERFORM 8910-SCAN-ONE-POS                                      
192100               VARYING WS-STEP-SUB FROM 1 BY 1                            
192200                   UNTIL WS-STEP-SUB > 4 OR WS-SHS-FOUND = 'Y'.           
192300       8900-EXIT.                                                         
192400           EXIT.                                                          
192500                                                                          
192600       8910-SCAN-ONE-POS.                                                 
192700           IF WS-P-BRANCH (WS-STEP-SUB) = WS-SHS-TARGET                   
192800               MOVE 'Y' TO WS-SHS-FOUND                                   
192900               MOVE WS-STEP-SUB TO WS-SHS-POS                             
193000           END-IF.                                                        
193100                                                                          
193200      ************************************************************        
193300      *  8950 - ESCRITURA DE UN REGISTRO DE ESTRELLA (BZTSHS)             
193400      ************************************************************        
193500       8950-WRITE-SHENSHA-REC.                                            
193600           MOVE SPACES        TO BZTSHS                                   
193700           MOVE SUJ-ID        TO SHS-SUJ-ID                               
193800           MOVE WS-SHS-CODE   TO SHS-ESTRELLA-COD                         
193900           MOVE WS-SHS-KIND   TO SHS-ESTRELLA-TIPO                        
194000           MOVE WS-SHS-POS    TO SHS-POSICION                             
194100           MOVE WS-SHS-TARGET TO SHS-RAMA                                 
194200           WRITE BZTSHS                                                   
194300           ADD 1 TO WS-CT-SHENSHA-WRT                                     
194400           PERFORM 0290-PRINT-STAR-LINE.                                  
194500      ************************************************************        
194600      *  0200-REPORTE THRU 0290-EXIT - BLOQUE DE REPORTE POR              
194700      *  SUJETO: ENCABEZADO, PILARES, ELEMENTOS, FUERZA, PATRON.          
194800      *  LAS LINEAS DE CICLO DECENAL, ANIO ANUAL Y ESTRELLA SE            
194900      *  IMPRIMEN DESDE SUS PROPIAS UNIDADES (7300/9500/8950)             
195000      *  PARA NO TENER QUE RETENER SUS DATOS EN TABLAS (PASO 6            
195100      *  DEL LOTE)                                                        
195200      ************************************************************        
195300       0200-PRINT-REPORT.                                                 
195400           PERFORM 0210-PRINT-HEADER-LINE                                 
195500           PERFORM 0220-PRINT-PILLAR-LINE                                 
195600           PERFORM 0230-PRINT-ELEMENT-LINE                                
195700           PERFORM 0240-PRINT-STRENGTH-LINE                               
195800           PERFORM 0250-PRINT-PATTERN-LINE.                               
195900       0200-EXIT.                                                         
196000           EXIT.                                                          
196100                                                                          
196200       0210-PRINT-HEADER-LINE.                                            
196300           MOVE SPACES         TO WS-PRT-SUBJ                             
196400           MOVE SUJ-ID          TO PL-SUJ-ID                              
196500           MOVE SUJ-NOMBRE      TO PL-SUJ-NOM                             
196600           MOVE SUJ-SEXO        TO PL-SUJ-SEXO                            
196700           MOVE WS-PRT-SUBJ     TO WS-PRT-LINE                            
196800           WRITE REPORT-LINE FROM WS-PRT-LINE.                            
196900                                                                          
197000      *  03/01/26  RMV  BZ-0019  LINEA DE PILARES CON MNEMOTECNIA         
197100      *                 DE TALLO-RAMA PARA LAS CUATRO COLUMNAS.           
197200       0220-PRINT-PILLAR-LINE.                                            
197300           MOVE SPACES           TO WS-PRT-LINE                           
197400           COMPUTE WS-SCAN-SUB = WS-YR-STEM + 1                           
197500           MOVE BZ-STEM-NM (WS-SCAN-SUB)   TO WS-RL-YR-STEM-NM            
197600           COMPUTE WS-SCAN-SUB = WS-YR-BRANCH + 1                         
197700           MOVE BZ-BRANCH-NM (WS-SCAN-SUB) TO WS-RL-YR-BR-NM              
197800           COMPUTE WS-SCAN-SUB = WS-MO-STEM + 1                           
197900           MOVE BZ-STEM-NM (WS-SCAN-SUB)   TO WS-RL-MO-STEM-NM            
198000           COMPUTE WS-SCAN-SUB = WS-MO-BRANCH + 1                         
198100           MOVE BZ-BRANCH-NM (WS-SCAN-SUB) TO WS-RL-MO-BR-NM              
198200           COMPUTE WS-SCAN-SUB = WS-DY-STEM + 1                           
198300           MOVE BZ-STEM-NM (WS-SCAN-SUB)   TO WS-RL-DY-STEM-NM            
198400           COMPUTE WS-SCAN-SUB = WS-DY-BRANCH + 1                         
198500           MOVE BZ-BRANCH-NM (WS-SCAN-SUB) TO WS-RL-DY-BR-NM              
198600           COMPUTE WS-SCAN-SUB = WS-HR-STEM + 1                           
198700           MOVE BZ-STEM-NM (WS-SCAN-SUB)   TO WS-RL-HR-STEM-NM            
198800           COMPUTE WS-SCAN-SUB = WS-HR-BRANCH + 1                         
198900           MOVE BZ-BRANCH-NM (WS-SCAN-SUB) TO WS-RL-HR-BR-NM              
199000           STRING                                                         
199100               '  PILARES-- ANIO: ' WS-RL-YR-STEM-NM '-'                  
199200               WS-RL-YR-BR-NM '   MES: ' WS-RL-MO-STEM-NM '-'             
199300               WS-RL-MO-BR-NM '   DIA: ' WS-RL-DY-STEM-NM '-'             
199400               WS-RL-DY-BR-NM '   HORA: ' WS-RL-HR-STEM-NM '-'            
199500               WS-RL-HR-BR-NM                                             
199600               DELIMITED BY SIZE INTO WS-PRT-LINE                         
199700           END-STRING                                                     
199800           WRITE REPORT-LINE FROM WS-PRT-LINE.                            
199900                                                                          
200000      *  03/01/26  RMV  BZ-0019  LINEA DE CENSO DE ELEMENTOS CON          
200100      *                 EL MAS FUERTE, EL MAS DEBIL Y LOS QUE             
200200      *                 FALTAN EN LA CARTA.                               
200300       0230-PRINT-ELEMENT-LINE.                                           
200400           MOVE BZ-ELEM-NM (WS-STRONGEST-ELEM) TO WS-RL-STRONG-NM         
200500           MOVE BZ-ELEM-NM (WS-WEAKEST-ELEM)   TO WS-RL-WEAK-NM           
200600           MOVE SPACES           TO WS-PRT-LINE                           
200700           MOVE 1                TO WS-RL-PTR                             
200800           STRING '  ELEMENTOS-- ' DELIMITED BY SIZE                      
200900               INTO WS-PRT-LINE POINTER WS-RL-PTR                         
201000           PERFORM 0235-APPEND-ELEM-PCT                                   
201100               VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > 5            
201200           WRITE REPORT-LINE FROM WS-PRT-LINE                             
201300           MOVE SPACES           TO WS-PRT-LINE                           
201400           STRING                                                         
201500               '    MAS FUERTE: ' WS-RL-STRONG-NM                         
201600               '   MAS DEBIL: ' WS-RL-WEAK-NM                             
201700               '   FALTAN: ' WS-MISSING-FLAGS                             
201800               DELIMITED BY SIZE INTO WS-PRT-LINE                         
201900           END-STRING                                                     
202000           WRITE REPORT-LINE FROM WS-PRT-LINE.                            
202100                                                                          
202200       0235-APPEND-ELEM-PCT.                                              
202300           MOVE WS-ELEM-PCT (WS-SUB-1)   TO WS-EDIT-PCT                   
202400           STRING BZ-ELEM-NM (WS-SUB-1) ':' WS-EDIT-PCT ' '               
202500               DELIMITED BY SIZE                                          
202600               INTO WS-PRT-LINE POINTER WS-RL-PTR.                        
202700                                                                          
202800      *  03/01/26  RMV  BZ-0019  LINEA DE FUERZA DEL TALLO DEL DIA        
202900      *                 (VALOR, NIVEL Y ESTADO FUERTE/DEBIL).             
203000       0240-PRINT-STRENGTH-LINE.                                          
203100           MOVE SPACES           TO WS-PRT-LINE                           
203200           MOVE WS-STRENGTH-VALUE TO WS-EDIT-3                            
203300           STRING                                                         
203400               '  FUERZA DEL TALLO DEL DIA-- VALOR: ' WS-EDIT-3           
203500               '   NIVEL: ' WS-STRENGTH-LEVEL                             
203600               '   ESTADO: ' WS-STRENGTH-STATUS                           
203700               DELIMITED BY SIZE INTO WS-PRT-LINE                         
203800           END-STRING                                                     
203900           WRITE REPORT-LINE FROM WS-PRT-LINE.                            
204000                                                                          
204100      *  03/01/26  RMV  BZ-0019  LINEA DE PATRON (GEJU), RIQUEZA Y        
204200      *                 MATRIMONIO - EL NOMBRE DEL PATRON SALE DE         
204300      *                 LA TABLA DE LOS DIEZ DIOSES (EL CODIGO DE         
204400      *                 GEJU COINCIDE 1 A 1 CON ESA TABLA).               
204500       0250-PRINT-PATTERN-LINE.                                           
204600           MOVE SPACES           TO WS-PRT-LINE                           
204700           IF WS-GEJU-CODE > 0 AND WS-GEJU-CODE < 11                      
204800               MOVE BZ-TENGOD-NM (WS-GEJU-CODE) TO WS-RL-GEJU-NM          
204900           ELSE                                                           
205000               MOVE 'ESPECIAL   ' TO WS-RL-GEJU-NM                        
205100           END-IF                                                         
205200           STRING                                                         
205300               '  PATRON: ' WS-RL-GEJU-NM                                 
205400               '   NIVEL RIQUEZA: ' WS-WEALTH-LEVEL                       
205500               '   NIVEL MATRIMONIO: ' WS-MARRIAGE-LEVEL                  
205600               DELIMITED BY SIZE INTO WS-PRT-LINE                         
205700           END-STRING                                                     
205800           WRITE REPORT-LINE FROM WS-PRT-LINE.                            
205900                                                                          
206000      *  03/01/26  RMV  BZ-0019  LINEA DE CADA CICLO DECENAL DE           
206100      *                 DAYUN, IMPRESA DESDE 7300-WRITE-CYCLE.            
206200       0270-PRINT-CYCLE-LINE.                                             
206300           MOVE SPACES            TO WS-PRT-LINE                          
206400           COMPUTE WS-SCAN-SUB = WS-DAYUN-CYC-STEM + 1                    
206500           MOVE BZ-STEM-NM (WS-SCAN-SUB)  TO WS-RL-CYC-STEM-NM            
206600           COMPUTE WS-SCAN-SUB = WS-DAYUN-CYC-BRANCH + 1                  
206700           MOVE BZ-BRANCH-NM (WS-SCAN-SUB) TO WS-RL-CYC-BR-NM             
206800           MOVE WS-DAYUN-AGE-LO   TO WS-EDIT-3                            
206900           MOVE WS-DAYUN-AGE-HI   TO WS-EDIT-3B                           
207000           STRING                                                         
207100               '    DAYUN ETAPA ' WS-SUB-1 ': ' WS-RL-CYC-STEM-NM         
207200               '-' WS-RL-CYC-BR-NM '   EDADES ' WS-EDIT-3                 
207300               '-' WS-EDIT-3B '   EVALUACION: ' WS-DAYUN-EVAL             
207400               DELIMITED BY SIZE INTO WS-PRT-LINE                         
207500           END-STRING                                                     
207600           WRITE REPORT-LINE FROM WS-PRT-LINE.                            
207700                                                                          
207800      *  03/01/26  RMV  BZ-0019  LINEA DE CADA ANIO DE LIUNIAN,           
207900      *                 IMPRESA DESDE 9500-WRITE-LIUNIAN-REC.             
208000       0280-PRINT-YEAR-LINE.                                              
208100           MOVE SPACES            TO WS-PRT-LINE                          
208200           COMPUTE WS-SCAN-SUB = WS-LN-STEM + 1                           
208300           MOVE BZ-STEM-NM (WS-SCAN-SUB)   TO WS-RL-CYC-STEM-NM           
208400           COMPUTE WS-SCAN-SUB = WS-LN-BRANCH + 1                         
208500           MOVE BZ-BRANCH-NM (WS-SCAN-SUB) TO WS-RL-CYC-BR-NM             
208600           MOVE WS-LN-YEAR        TO WS-EDIT-4                            
208700           MOVE WS-TOTAL-SCORE    TO WS-EDIT-1D1                          
208800           STRING                                                         
208900               '    LIUNIAN ANIO ' WS-EDIT-4 ': '                         
209000               WS-RL-CYC-STEM-NM                                          
209100               '-' WS-RL-CYC-BR-NM '   PUNTAJE: ' WS-EDIT-1D1             
209200               '   VEREDICTO: ' WS-OVERALL                                
209300               DELIMITED BY SIZE INTO WS-PRT-LINE                         
209400           END-STRING                                                     
209500           WRITE REPORT-LINE FROM WS-PRT-LINE.                            
209600                                                                          
209700      *  03/01/26  RMV  BZ-0019  LINEA DE CADA ESTRELLA SHENSHA           
209800      *                 HALLADA, IMPRESA DESDE                            
209900      *                 8950-WRITE-SHENSHA-REC (CERO O MAS POR            
210000      *                 SUJETO).                                          
210100       0290-PRINT-STAR-LINE.                                              
210200           MOVE SPACES            TO WS-PRT-LINE                          
210300           COMPUTE WS-SCAN-SUB = WS-SHS-TARGET + 1                        
210400           MOVE BZ-BRANCH-NM (WS-SCAN-SUB) TO WS-RL-CYC-BR-NM             
210500           STRING                                                         
210600               '    SHENSHA ESTRELLA ' WS-SHS-CODE                        
210700               ' TIPO ' WS-SHS-KIND ' POSICION ' WS-SHS-POS               
210800               ' RAMA: ' WS-RL-CYC-BR-NM                                  
210900               DELIMITED BY SIZE INTO WS-PRT-LINE                         
211000           END-STRING                                                     
211100           WRITE REPORT-LINE FROM WS-PRT-LINE.                            
211200                                                                          
211300      ************************************************************        
211400      *  9990-PRINT-SUMMARY - TOTALES DE CONTROL AL CIERRE DEL            
211500      *  LOTE (PASO 7 DEL LOTE)                                           
211600      ************************************************************        
211700       9990-PRINT-SUMMARY.                                                
211800           MOVE SPACES            TO WS-PRT-LINE                          
211900           STRING                                                         
212000               '======================================'                   
212100               '======================================'                   
212200               DELIMITED BY SIZE INTO WS-PRT-LINE                         
212300           END-STRING                                                     
212400           WRITE REPORT-LINE FROM WS-PRT-LINE                             
212500           MOVE SPACES            TO WS-PRT-LINE                          
212600           MOVE 'TOTALES DE CONTROL - CIERRE DEL LOTE BZBATCH'            
212700               TO WS-PRT-LINE                                             
212800           WRITE REPORT-LINE FROM WS-PRT-LINE                             
212900           MOVE WS-CT-READ        TO WS-EDIT-4                            
213000           STRING                                                         
213100               '  SUJETOS LEIDOS..........: ' WS-EDIT-4                   
213200               DELIMITED BY SIZE INTO WS-PRT-LINE                         
213300           END-STRING                                                     
213400           WRITE REPORT-LINE FROM WS-PRT-LINE                             
213500           MOVE WS-CT-ERROR       TO WS-EDIT-4                            
213600           STRING                                                         
213700               '  SUJETOS EN ERROR........: ' WS-EDIT-4                   
213800               DELIMITED BY SIZE INTO WS-PRT-LINE                         
213900           END-STRING                                                     
214000           WRITE REPORT-LINE FROM WS-PRT-LINE                             
214100           MOVE WS-CT-PILLAR-WRT  TO WS-EDIT-4                            
214200           STRING                                                         
214300               '  REGISTROS BZTPIR........: ' WS-EDIT-4                   
214400               DELIMITED BY SIZE INTO WS-PRT-LINE                         
214500           END-STRING                                                     
214600           WRITE REPORT-LINE FROM WS-PRT-LINE                             
214700           MOVE WS-CT-ANALYSIS-WRT TO WS-EDIT-4                           
214800           STRING                                                         
214900               '  REGISTROS BZTANL........: ' WS-EDIT-4                   
215000               DELIMITED BY SIZE INTO WS-PRT-LINE                         
215100           END-STRING                                                     
215200           WRITE REPORT-LINE FROM WS-PRT-LINE                             
215300           MOVE WS-CT-DAYUN-WRT   TO WS-EDIT-4                            
215400           STRING                                                         
215500               '  REGISTROS BZTDAY........: ' WS-EDIT-4                   
215600               DELIMITED BY SIZE INTO WS-PRT-LINE                         
215700           END-STRING                                                     
215800           WRITE REPORT-LINE FROM WS-PRT-LINE                             
215900           MOVE WS-CT-LIUNIAN-WRT TO WS-EDIT-4                            
216000           STRING                                                         
216100               '  REGISTROS BZTLIU........: ' WS-EDIT-4                   
216200               DELIMITED BY SIZE INTO WS-PRT-LINE                         
216300           END-STRING                                                     
216400           WRITE REPORT-LINE FROM WS-PRT-LINE                             
216500           MOVE WS-CT-SHENSHA-WRT TO WS-EDIT-4                            
216600           STRING                                                         
216700               '  REGISTROS BZTSHS........: ' WS-EDIT-4                   
216800               DELIMITED BY SIZE INTO WS-PRT-LINE                         
216900           END-STRING                                                     
217000           WRITE REPORT-LINE FROM WS-PRT-LINE                             
217100           MOVE WS-CT-STRONG      TO WS-EDIT-4                            
217200           STRING                                                         
217300               '  SUJETOS FUERTES (S).....: ' WS-EDIT-4                   
217400               DELIMITED BY SIZE INTO WS-PRT-LINE                         
217500           END-STRING                                                     
217600           WRITE REPORT-LINE FROM WS-PRT-LINE                             
217700           MOVE WS-CT-NEUTRAL     TO WS-EDIT-4                            
217800           STRING                                                         
217900               '  SUJETOS NEUTROS (N).....: ' WS-EDIT-4                   
218000               DELIMITED BY SIZE INTO WS-PRT-LINE                         
218100           END-STRING                                                     
218200           WRITE REPORT-LINE FROM WS-PRT-LINE                             
218300           MOVE WS-CT-WEAK        TO WS-EDIT-4                            
218400           STRING                                                         
218500               '  SUJETOS DEBILES (W).....: ' WS-EDIT-4                   
218600               DELIMITED BY SIZE INTO WS-PRT-LINE                         
218700           END-STRING                                                     
218800           WRITE REPORT-LINE FROM WS-PRT-LINE                             
218900           MOVE WS-CT-FY-GOOD     TO WS-EDIT-4                            
219000           STRING                                                         
219100               '  PRIMER ANIO BUENO (G)...: ' WS-EDIT-4                   
219200               DELIMITED BY SIZE INTO WS-PRT-LINE                         
219300           END-STRING                                                     
219400           WRITE REPORT-LINE FROM WS-PRT-LINE                             
219500           MOVE WS-CT-FY-NEUTRAL  TO WS-EDIT-4                            
219600           STRING                                                         
219700               '  PRIMER ANIO NEUTRO (N)..: ' WS-EDIT-4                   
219800               DELIMITED BY SIZE INTO WS-PRT-LINE                         
219900           END-STRING                                                     
220000           WRITE REPORT-LINE FROM WS-PRT-LINE                             
220100           MOVE WS-CT-FY-BAD      TO WS-EDIT-4                            
220200           STRING                                                         
220300               '  PRIMER ANIO MALO (B)....: ' WS-EDIT-4                   
220400               DELIMITED BY SIZE INTO WS-PRT-LINE                         
220500           END-STRING                                                     
220600           WRITE REPORT-LINE FROM WS-PRT-LINE.                            
